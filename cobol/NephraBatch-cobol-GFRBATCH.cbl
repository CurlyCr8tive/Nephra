001000 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  GFRBATCH.
003000 AUTHOR. R D PRZYBYLSKI.
004000 INSTALLATION. RENAL SERVICES PROGRAMMING.
005000 DATE-WRITTEN. 03/14/91.
006000 DATE-COMPILED. 03/14/91.
007000 SECURITY. NON-CONFIDENTIAL.
008000
009000******************************************************************
010000*REMARKS.
011000*
012000*          THIS PROGRAM PROCESSES THE NIGHTLY PATIENT ASSESSMENT
013000*          FEED FROM THE NEPHROLOGY CLINIC INTAKE SYSTEM.
014000*
015000*          IT CONTAINS A SINGLE RECORD FOR EVERY KIDNEY-FUNCTION
016000*          ASSESSMENT VISIT LOGGED DURING THE PRIOR DAY.
017000*
018000*          THE PROGRAM ESTIMATES GFR BY WHICHEVER METHOD THE
019000*          VISIT SUPPORTS, MATCHES PRIOR READINGS FOR THE SAME
020000*          PATIENT, SCORES THE TREND, ASSIGNS A CKD STAGE AND
021000*          RECOMMENDATION BAND, WRITES THE RESULT FEED FOR THE
022000*          CLAIMS EXTRACT JOB, AND PRINTS THE NIGHTLY SUMMARY.
023000*
024000******************************************************************
025000*                 C H A N G E   L O G                            *
026000******************************************************************
027000* 031491 RDP 0000  ORIGINAL VERSION.                              *
028000* 071793 RDP RS-114 SPLIT THE GFR ENGINE INTO TWO METHODS - LAB   *
029000*                  CREATININE WAS BEING FORCED THROUGH THE        *
030000*                  SYMPTOM PATH WHEN IT SHOULDN'T HAVE BEEN.      *
031000* 042296 KLW RS-189 ADDED THE 10-ROW PRIOR-READING TABLE AND      *
032000*                  TREND SCORING - NEPHROLOGY WANTS TO SEE        *
033000*                  WHETHER A PATIENT IS TRENDING DOWN.            *
034000* 112298 KLW Y2K   YEAR-2000 REMEDIATION - ASSESSMENT AND         *
035000*                  READING DATES CARRY A FULL 4-DIGIT YEAR IN     *
036000*                  THE FEED, REVIEWED AND SIGNED OFF CLEAN BY     *
037000*                  THE Y2K PROJECT OFFICE.                        *
038000* 051501 TJH RS-240 GENDER NORMALIZATION MADE TOLERANT TO MATCH   *
039000*                  GFRCALC - UNKNOWN CODES NO LONGER REJECT THE   *
040000*                  RECORD, THEY DEFAULT TO MALE.                  *
041000* 092403 TJH RS-261 ADDED THE DEFENSIVE CALL TO GFRCALC FOR       *
042000*                  CREATININE-BEARING RECORDS SO THE VALIDATED-   *
043000*                  LAB EDIT RUNS EVEN THOUGH THE NIGHTLY FEED     *
044000*                  USES ITS OWN GFR FORMULA FOR THE PRINTED       *
045000*                  ESTIMATE.                                      *
046000* 061707 TJH RS-303 LONG-TERM PATTERN CLASSIFICATION ADDED -      *
047000*                  NEEDS 3 OR MORE PRIOR READINGS, OTHERWISE      *
048000*                  UNKNOWN.                                       *
049000* 030512 DMV RS-340 PAGE BREAK TIGHTENED TO 55 DETAIL LINES PER   *
050000*                  NEPHROLOGY REPORTS REQUEST - WAS UNBOUNDED.    *
050500* 081913 DMV RS-358 A FIRST VISIT WAS PRINTING BLANK TREND        *
050600*                  FIELDS INSTEAD OF INSUFF-DATA, SO THE CLAIMS   *
050700*                  EXTRACT WAS REJECTING THE RESULT ROW.  100-    *
050800*                  MAINLINE NOW ALWAYS RUNS THE TREND STEP AND    *
050820*                  LETS IT SET INSUFF-DATA ITSELF.  ALSO FIXED    *
050840*                  THE 420 BMI BAND SPLIT - 24.9-25 AND 29.9-30   *
050860*                  WERE FALLING INTO THE WRONG FACTOR.            *
050880* 082213 DMV RS-359 WS-M2-HEIGHT-M AND WS-M2-BMI WERE ONLY 2      *
050900*                  DECIMAL PLACES, SO HALF OF ALL INCOMING        *
050920*                  HEIGHTS GOT CHOPPED BEFORE THE BMI BAND TEST   *
050940*                  EVER SAW THEM.  WIDENED ALL WS-M2-* FACTORS    *
050960*                  TO 4 DECIMALS AND ADDED ROUNDED ON EVERY       *
050980*                  COMPUTE THAT FEEDS ONE, SAME AS METHOD 1.      *
051000******************************************************************
052000
053000         INPUT FILE               -   NEPHRA.PATASSES
054000
055000         INPUT FILE               -   NEPHRA.GFRHIST
056000
057000         OUTPUT FILE PRODUCED     -   NEPHRA.ASSESRES
058000
059000         OUTPUT REPORT            -   NEPHRA.SUMRPT
060000
061000         DUMP FILE                -   SYSOUT
062000
063000******************************************************************
064000 ENVIRONMENT DIVISION.
065000 CONFIGURATION SECTION.
066000 SOURCE-COMPUTER. IBM-390.
067000 OBJECT-COMPUTER. IBM-390.
068000 SPECIAL-NAMES.
069000     C01 IS NEXT-PAGE.
070000 INPUT-OUTPUT SECTION.
071000 FILE-CONTROL.
072000     SELECT SYSOUT
073000     ASSIGN TO UT-S-SYSOUT
074000       ORGANIZATION IS SEQUENTIAL.
075000
076000     SELECT PATASSES
077000     ASSIGN TO UT-S-PATASSES
078000       ACCESS MODE IS SEQUENTIAL
079000       FILE STATUS IS OFCODE.
080000
081000     SELECT GFRHIST
082000     ASSIGN TO UT-S-GFRHIST
083000       ACCESS MODE IS SEQUENTIAL
084000       FILE STATUS IS OFCODE.
085000
086000     SELECT ASSESRES
087000     ASSIGN TO UT-S-ASSESRES
088000       ACCESS MODE IS SEQUENTIAL
089000       FILE STATUS IS OFCODE.
090000
091000     SELECT SUMRPT
092000     ASSIGN TO UT-S-SUMRPT
093000       ORGANIZATION IS SEQUENTIAL.
094000
095000 DATA DIVISION.
096000 FILE SECTION.
096100****** ABEND DUMP FILE - ONLY EVER WRITTEN TO BY 1000-ABEND-RTN, ONE
096200****** RECORD CARRYING THE ABEND-REASON TEXT COPIED IN FROM ABENDREC.
097000 FD  SYSOUT
098000     RECORDING MODE IS F
099000     LABEL RECORDS ARE STANDARD
100000     RECORD CONTAINS 130 CHARACTERS
101000     BLOCK CONTAINS 0 RECORDS
102000     DATA RECORD IS SYSOUT-REC.
103000 01  SYSOUT-REC  PIC X(130).
104000
105000****** FEED FROM THE NEPHROLOGY CLINIC INTAKE SYSTEM - ONE RECORD
106000****** PER ASSESSMENT VISIT.  ARRIVES IN PATIENT-ID ASCENDING
107000****** SEQUENCE - DO NOT RE-SORT AHEAD OF THIS PROGRAM.
108000 FD  PATASSES
109000     RECORDING MODE IS F
110000     LABEL RECORDS ARE STANDARD
111000     RECORD CONTAINS 72 CHARACTERS
112000     BLOCK CONTAINS 0 RECORDS
113000     DATA RECORD IS PATIENT-ASSESSMENT-RECORD.
114000     COPY GFRPATRC.
115000
116000****** PRIOR GFR READINGS, SORTED PATIENT-ID ASCENDING THEN
117000****** READING-DATE DESCENDING - MOST RECENT READING FIRST.
118000 FD  GFRHIST
119000     RECORDING MODE IS F
120000     LABEL RECORDS ARE STANDARD
121000     RECORD CONTAINS 24 CHARACTERS
122000     BLOCK CONTAINS 0 RECORDS
123000     DATA RECORD IS GFR-HISTORY-RECORD.
124000     COPY GFRHISRC.
125000
126000****** RESULT FEED PICKED UP BY THE CLAIMS EXTRACT JOB THAT RUNS
127000****** BEHIND THIS PROGRAM IN THE NIGHTLY STREAM.
128000 FD  ASSESRES
129000     RECORDING MODE IS F
130000     LABEL RECORDS ARE STANDARD
131000     RECORD CONTAINS 132 CHARACTERS
132000     BLOCK CONTAINS 0 RECORDS
133000     DATA RECORD IS ASSESSMENT-RESULT-RECORD.
134000     COPY GFRRESRC.
135000
135100****** NIGHTLY SUMMARY REPORT - PAGE HEADER, COLUMN HEADER, ONE
135200****** DETAIL LINE PER PATIENT VISIT, AND THE TOTALS BLOCK AT THE
135300****** END.  RPT-REC IS A GENERIC 132-BYTE SLOT - THE ACTUAL PRINT
135400****** LINE LAYOUTS ARE IN WORKING-STORAGE AND MOVED IN HERE BEFORE
135500****** EACH WRITE.
136000 FD  SUMRPT
137000     RECORDING MODE IS F
138000     LABEL RECORDS ARE STANDARD
139000     RECORD CONTAINS 132 CHARACTERS
140000     BLOCK CONTAINS 0 RECORDS
141000     DATA RECORD IS RPT-REC.
142000 01  RPT-REC  PIC X(132).
143000
144000** QSAM FILE
145000 WORKING-STORAGE SECTION.
146000
146100****** OFCODE HOLDS THE I-O STATUS RETURNED BY THE MOST RECENT
146200****** WRITE TO ASSESRES.  CODE-WRITE (SPACES) IS THE ONLY VALUE
146300****** THAT LETS 700-WRITE-RESULT-REC FALL THROUGH WITHOUT
146400****** ROUTING TO THE ABEND PARAGRAPH.
147000 01  FILE-STATUS-CODES.
148000     05  OFCODE                  PIC X(2).
149000         88 CODE-WRITE    VALUE SPACES.
150000
150100****** RUN DATE/TIME PULLED ONCE AT 000-HOUSEKEEPING TIME AND
150200****** CARRIED THROUGH THE WHOLE STEP - USED ON THE PAGE HEADER
150300****** AND STAMPED INTO EVERY RESULT RECORD WRITTEN TO ASSESRES.
150400****** WS-DIFF-FROM-GMT IS RETURNED BY THE SAME CALL BUT IS NOT
150500****** CURRENTLY USED ANYWHERE DOWNSTREAM.
151000 01  WS-CURRENT-DATE-FIELDS.
152000     05  WS-CURRENT-DATE.
153000         10  WS-CURRENT-YEAR    PIC  9(4).
154000         10  WS-CURRENT-MONTH   PIC  9(2).
155000         10  WS-CURRENT-DAY     PIC  9(2).
156000     05  WS-CURRENT-TIME.
157000         10  WS-CURRENT-HOUR    PIC  9(2).
158000         10  WS-CURRENT-MINUTE  PIC  9(2).
159000         10  WS-CURRENT-SECOND  PIC  9(2).
160000         10  WS-CURRENT-MS      PIC  9(2).
161000     05  WS-DIFF-FROM-GMT       PIC S9(4).
162000
163000****** UP TO 10 MOST-RECENT PRIOR READINGS FOR THE PATIENT
164000****** CURRENTLY IN PATIENT-ASSESSMENT-RECORD - LOADED BY
165000****** 200-LOAD-HISTORY, MOST-RECENT FIRST.
166000 01  GFR-HISTORY-TABLE.
167000     05  HIST-ENTRY OCCURS 10 TIMES INDEXED BY HIST-IDX.
168000         10  HIST-GFR-VALUE      PIC 9(3)V9.
169000****** SCRATCH UNSIGNED VIEW USED WHILE SUMMING FOR THE AVERAGE
170000         10  HIST-GFR-VALUE-R REDEFINES HIST-GFR-VALUE
171000                                 PIC 9(4).
172000         10  HIST-READING-DATE   PIC X(8).
173000
174000****** TABLE-DRIVEN STAGE LABELS - LOADED VIA REDEFINES OF THE
175000****** LITERAL BELOW RATHER THAN ONE-BY-ONE AT RUN TIME.
176000 01  WS-STAGE-LABELS-LIT.
177000     05  FILLER                  PIC X(3) VALUE "G1 ".
178000     05  FILLER                  PIC X(3) VALUE "G2 ".
179000     05  FILLER                  PIC X(3) VALUE "G3A".
180000     05  FILLER                  PIC X(3) VALUE "G3B".
181000     05  FILLER                  PIC X(3) VALUE "G4 ".
182000     05  FILLER                  PIC X(3) VALUE "G5 ".
183000 01  WS-STAGE-LABELS REDEFINES WS-STAGE-LABELS-LIT.
184000     05  STAGE-LABEL-TBL         PIC X(3) OCCURS 6 TIMES
185000                                 INDEXED BY STAGE-IDX.
186000
186100****** ONE RUNNING COUNT PER CKD STAGE (G1-G5), SUBSCRIPTED BY THE
186200****** SAME STAGE-IDX POSITION AS WS-STAGE-LABELS - 760-ACCUM-
186300****** TOTALS BUMPS THESE, 960-WRITE-STAGE-LINE PRINTS THEM.
187000 01  CNT-STAGE-TABLE.
188000     05  CNT-STAGE-VALUE         PIC 9(7) COMP OCCURS 6 TIMES.
189000
189100****** PAGE HEADING LINE - WRITTEN BY 720-WRITE-PAGE-HDR AT THE TOP
189200****** OF EACH NEW PAGE OF THE DETAIL REPORT.  PAGE-NBR-O IS MOVED
189300****** FROM WS-PAGES EACH TIME THE PAGE BREAKS.
190000 01  WS-HDR-REC.
191000     05  FILLER                  PIC X(1) VALUE SPACES.
192000     05  HDR-TITLE-O             PIC X(45) VALUE
193000         "NEPHRA KIDNEY FUNCTION ASSESSMENT REPORT".
194000     05  FILLER                  PIC X(5) VALUE SPACES.
195000     05  HDR-DATE.
196000         10  HDR-MM              PIC 9(2).
197000         10  SLASH-1             PIC X(1) VALUE "/".
198000         10  HDR-DD              PIC 9(2).
199000         10  SLASH-2             PIC X(1) VALUE "/".
200000         10  HDR-YY              PIC 9(4).
201000     05  FILLER                  PIC X(10) VALUE SPACES.
202000     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
203000     05  PAGE-NBR-O              PIC ZZ9.
204000     05  FILLER                  PIC X(46) VALUE SPACES.
205000
205100****** COLUMN HEADING LINE, WRITTEN UNDER THE PAGE HEADING BY
205200****** 730-WRITE-COLM-HDR.  ALL-FILLER - NO DATA FIELDS - THE
205300****** LITERALS LINE UP OVER THE CORRESPONDING WS-DETAIL-REC
205400****** COLUMNS BELOW.
206000 01  WS-COLM-HDR-REC.
207000     05  FILLER                  PIC X(3) VALUE SPACES.
208000     05  FILLER                  PIC X(8) VALUE "PAT-ID".
209000     05  FILLER                  PIC X(2) VALUE SPACES.
210000     05  FILLER                  PIC X(3) VALUE "AGE".
211000     05  FILLER                  PIC X(2) VALUE SPACES.
212000     05  FILLER                  PIC X(9) VALUE "METHOD".
213000     05  FILLER                  PIC X(2) VALUE SPACES.
214000     05  FILLER                  PIC X(5) VALUE "GFR".
215000     05  FILLER                  PIC X(2) VALUE SPACES.
216000     05  FILLER                  PIC X(5) VALUE "STAGE".
217000     05  FILLER                  PIC X(2) VALUE SPACES.
218000     05  FILLER                  PIC X(12) VALUE "TREND".
219000     05  FILLER                  PIC X(2) VALUE SPACES.
220000     05  FILLER                  PIC X(6) VALUE "PCTCHG".
221000     05  FILLER                  PIC X(2) VALUE SPACES.
222000     05  FILLER                  PIC X(4) VALUE "RECM".
223000     05  FILLER                  PIC X(63) VALUE SPACES.
224000
224100****** ONE PRINT LINE PER PATIENT ASSESSMENT - BUILT UP FIELD BY
224200****** FIELD IN 740-WRITE-DETAIL-LINE AND WRITTEN TO SUMRPT.
224300****** DTL-DISCLAIM-O CARRIES THE ASTERISK FLAG FOR METHOD-2
224400****** (ESTIMATE-ONLY) RESULTS - SEE 740 FOR THE RULE.
225000 01  WS-DETAIL-REC.
226000     05  FILLER                  PIC X(2) VALUE SPACES.
227000     05  DTL-PATIENT-ID-O        PIC X(8).
228000     05  FILLER                  PIC X(2) VALUE SPACES.
229000     05  DTL-AGE-O               PIC ZZ9.
230000     05  FILLER                  PIC X(2) VALUE SPACES.
230500****** CREATNIN OR SYMPTOM, LEFT-JUSTIFIED FROM AR-METHOD.
231000     05  DTL-METHOD-O            PIC X(8).
232000     05  FILLER                  PIC X(1) VALUE SPACES.
232500****** AN ASTERISK FLAGS A METHOD-2 (ESTIMATE-ONLY) RESULT -
232600****** SEE 740-WRITE-DETAIL-LINE FOR THE RULE, BLANK OTHERWISE.
233000     05  DTL-DISCLAIM-O          PIC X(1).
234000     05  FILLER                  PIC X(1) VALUE SPACES.
235000     05  DTL-GFR-O               PIC ZZ9.9.
236000     05  FILLER                  PIC X(2) VALUE SPACES.
237000     05  DTL-STAGE-O             PIC X(3).
238000     05  FILLER                  PIC X(2) VALUE SPACES.
239000     05  DTL-TREND-O             PIC X(12).
240000     05  FILLER                  PIC X(2) VALUE SPACES.
241000     05  DTL-PCT-CHG-O           PIC +ZZ9.9.
242000     05  FILLER                  PIC X(2) VALUE SPACES.
243000     05  DTL-RECOMMEND-O         PIC X(2).
244000     05  FILLER                  PIC X(68) VALUE SPACES.
245000
245100****** SPACER LINE WRITTEN BETWEEN THE LAST DETAIL LINE AND THE
245200****** TOTALS LINES AT THE BOTTOM OF THE REPORT.
246000 01  WS-BLANK-LINE.
247000     05  FILLER                  PIC X(132) VALUE SPACES.
248000
248100****** GENERIC LABEL/COUNT LINE, REUSED FOR EACH OF THE SUMMARY
248200****** TOTALS WRITTEN BY 950-WRITE-TOTALS (READ, WRITTEN,
248300****** REJECTED, AND THE TWO METHOD-MIX COUNTS).
249000 01  WS-TOTALS-LINE.
250000     05  FILLER                  PIC X(3) VALUE SPACES.
251000     05  TOT-LABEL-O             PIC X(45).
252000     05  TOT-VALUE-O             PIC ZZZ,ZZ9.
253000     05  FILLER                  PIC X(77) VALUE SPACES.
254000
254100****** SEPARATE ONE-OFF LINE FOR THE RUN-WIDE AVERAGE GFR - KEPT
254200****** APART FROM WS-TOTALS-LINE BECAUSE THE DISPLAY FORMAT IS A
254300****** DECIMAL FIGURE, NOT A PLAIN COUNT.
255000 01  WS-TOTALS-AVG-LINE.
256000     05  FILLER                  PIC X(3) VALUE SPACES.
257000     05  FILLER                  PIC X(45) VALUE
258000         "AVERAGE GFR ACROSS ALL RECORDS PROCESSED".
259000     05  TOT-AVG-GFR-O           PIC ZZ9.9.
260000     05  FILLER                  PIC X(79) VALUE SPACES.
261000
261100****** RUN-WIDE TALLIES AND WORKING ACCUMULATORS.  SUM-GFR/WS-AVG-
261200****** GFR ARE USED ONLY AT 950-WRITE-TOTALS TIME - SUM-GFR IS
261300****** CLEARED AT 000-HOUSEKEEPING AND ADDED TO ONCE PER ACCEPTED
261400****** RECORD BY 760-ACCUM-TOTALS.
262000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
262500****** ONE PER INPUT RECORD, REGARDLESS OF WHETHER IT PASSED EDIT.
263000     05 RECORDS-READ             PIC 9(7) COMP.
263500****** BUMPED BY 700-WRITE-RESULT-REC - ALWAYS EQUALS RECORDS-READ
263600****** SINCE EVERY INPUT ROW PRODUCES EXACTLY ONE OUTPUT ROW.
264000     05 RECORDS-WRITTEN          PIC 9(7) COMP.
264500****** COUNT OF RECORDS THAT FAILED 300-FIELD-EDITS - STILL
264600****** WRITTEN TO ASSESRES, JUST WITH ZEROED/BLANKED OUTPUT.
265000     05 RECORDS-REJECTED         PIC 9(7) COMP.
265500****** METHOD-MIX COUNTS - BUMPED BY 760-ACCUM-TOTALS BASED ON
265600****** AR-METHOD, PRINTED ON THE TOTALS BLOCK.
266000     05 CNT-METHOD-CREAT         PIC 9(7) COMP.
267000     05 CNT-METHOD-SYMPTOM       PIC 9(7) COMP.
267500****** COUNT OF SIG-DECLINE TRENDS ACROSS THE WHOLE RUN - BUMPED BY
267600****** 510-SHORT-TERM-TREND, NOT USED FOR ANY ROUTING DECISION.
268000     05 CNT-SIG-DECLINE          PIC 9(7) COMP.
269000     05 SUM-GFR                  PIC 9(9)V9 COMP-3.
270000     05 WS-AVG-GFR               PIC 9(3)V9 COMP-3.
270500****** CURRENT PATIENT'S PRIOR-READING COUNT - RESET TO ZERO BY
270600****** 200-LOAD-HISTORY FOR EACH NEW PATIENT.
271000     05 HIST-COUNT               PIC 9(2) COMP.
271500****** DETAIL LINES SINCE THE LAST PAGE BREAK - TESTED BY
271600****** 790-CHECK-PAGINATION.
272000     05 WS-LINES                 PIC 9(3) COMP.
272500****** CURRENT PAGE NUMBER - BUMPED BY 720-WRITE-PAGE-HDR.
273000     05 WS-PAGES                 PIC 9(3) COMP.
274000
274100****** RETURN-CD CATCHES THE COMPLETION CODE HANDED BACK BY THE
274200****** EGFR-CALC SUBPROGRAM CALL - CHECKED RIGHT AFTER THE CALL
274300****** IN 415-VALIDATE-LAB-CALC.  STR-LTH IS A LEFTOVER SCRATCH
274400****** LENGTH FIELD NOT CURRENTLY REFERENCED.
275000 01  MISC-WS-FLDS.
276000     05 STR-LTH                  PIC 9(04) VALUE 0.
277000     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
278000
278100****** METHOD 1 (CREATININE-BASED CKD-EPI 2021) WORKING FIELDS -
278200****** SEE 410-CREATININE-METHOD.  RATIO/ALPHA/AGE-DECAY ARE ALL
278300****** CARRIED TO AT LEAST 4 DECIMAL PLACES SO THE FINAL RAW-GFR
278400****** IS NOT CORRUPTED BY INTERMEDIATE ROUNDING.
279000 01  WS-M1-FIELDS.
279500****** CREATININE-OVER-KAPPA, BEFORE THE MIN/MAX SPLIT.
280000     05 WS-M1-RATIO              PIC 9(2)V9999 COMP-3.
280500****** SEX- AND RATIO-DEPENDENT EXPONENT - SEE 410 FOR THE FOUR-
280600****** WAY SPLIT THAT SETS THIS.
281000     05 WS-M1-ALPHA              PIC S9V999 COMP-3.
281500****** 0.9938 ** AGE - SAME CONSTANT USED BY GFRCALC'S VALIDATED-
281600****** LAB FORMULA.
282000     05 WS-M1-AGE-DECAY          PIC 9(3)V999999 COMP-3.
283000     05 WS-M1-RAW-GFR            PIC 9(5)V9999 COMP-3.
284000
285000 01  WS-M2-FIELDS.
285100****** RS-358 - WIDENED EVERY INTERMEDIATE FACTOR TO 4 DECIMAL
285200****** PLACES.  THE OLD 2-DECIMAL HEIGHT/BMI FIELDS WERE
285300****** TRUNCATING HALF OF ALL INCOMING HEIGHTS BEFORE THE BMI
285400****** BAND TEST EVER SAW THEM.
286000     05 WS-M2-HEIGHT-M           PIC 9V9999 COMP-3.               082213DMV
287000     05 WS-M2-BMI                PIC 9(3)V9999 COMP-3.            082213DMV
288000     05 WS-M2-GENDER-FACTOR      PIC 9V9999 COMP-3.
289000     05 WS-M2-BMI-FACTOR         PIC 9V9999 COMP-3.
290000     05 WS-M2-HYDRATION-FACTOR   PIC 9V9999 COMP-3.
291000     05 WS-M2-BP-FACTOR          PIC 9V9999 COMP-3.
292000     05 WS-M2-SYMPTOM-SCORE      PIC 9V9999 COMP-3.
293000     05 WS-M2-SYMPTOM-FACTOR     PIC 9V9999 COMP-3.
294000     05 WS-M2-BASELINE           PIC 9(3)V9999 COMP-3.
295000     05 WS-M2-RAW-GFR            PIC 9(3)V9999 COMP-3.
296000
296100****** WORKING FIELDS FOR 500-TREND-ANALYSIS - THE THREE SWITCHES
296200****** ARE RESET TO "Y" AT THE TOP OF EACH PATIENT'S TREND CHECK
296300****** AND FLIPPED TO "N" THE FIRST TIME A HISTORY PAIR BREAKS
296400****** THE PATTERN THEY ARE TRACKING.
297000 01  WS-TREND-FIELDS.
298000     05 WS-LT-DIFF               PIC 9(3)V9 COMP-3.
299000     05 WS-LT-RATIO              PIC 9V9999 COMP-3.
300000     05 WS-AVG-RECENT-GFR        PIC 9(3)V999 COMP-3.
301000     05 WS-AVG-READINGS          PIC 9(1) COMP.
302000     05 ALL-CONSISTENT-SW        PIC X(1) VALUE "Y".
303000        88 ALL-CONSISTENT        VALUE "Y".
304000     05 ALL-DECLINING-SW         PIC X(1) VALUE "Y".
305000        88 ALL-DECLINING         VALUE "Y".
306000     05 ALL-IMPROVING-SW         PIC X(1) VALUE "Y".
307000        88 ALL-IMPROVING         VALUE "Y".
308000
308100****** END-OF-FILE SWITCHES FOR THE TWO INPUT FILES - FLIPPED BY
308200****** THE AT END CLAUSE ON EACH FILE'S READ PARAGRAPH AND TESTED
308300****** BY THE 900/920 READ PARAGRAPHS' CALLERS.
309000 01  FLAGS-AND-SWITCHES.
310000     05 MORE-PATASSES-SW         PIC X(01) VALUE "Y".
311000         88 NO-MORE-PATIENTS VALUE "N".
312000         88 MORE-PATIENTS    VALUE "Y".
313000     05 MORE-GFRHIST-SW          PIC X(01) VALUE "Y".
314000         88 NO-MORE-HISTORY  VALUE "N".
315000         88 MORE-HISTORY     VALUE "Y".
316000
317000****** PARAMETER RECORD PASSED TO THE VALIDATED EGFR SUBPROGRAM -
318000****** LAYOUT MUST MATCH GFRCALC'S LINKAGE SECTION EXACTLY.
319000 01  EGFR-CALC-REC.
320000     05  EC-AGE                  PIC 9(3).
321000     05  EC-GENDER-CODE          PIC X(1).
321500****** RAW M/F/OTHER FEED CODE, NOT THE NORMALIZED PA-GENDER-NORMAL
321600****** VALUE - GFRCALC DOES ITS OWN TOLERANT NORMALIZATION.
322000     05  EC-CREATININE           PIC 9(2)V99.
322500****** NOT USED BY THIS PROGRAM - SEE THE REMARKS ABOVE - BUT
322600****** LEFT IN THE LINKAGE LAYOUT SINCE GFRCALC ALWAYS SETS IT.
323000     05  EC-EGFR-RESULT          PIC 9(3)V99.
324000     05  EC-EGFR-RESULT-R REDEFINES EC-EGFR-RESULT.
325000         10  EC-EGFR-WHOLE       PIC 9(3).
326000         10  EC-EGFR-FRAC        PIC 99.
327000     05  EC-STATUS-CODE          PIC X(2).
328000         88  EC-STATUS-OK        VALUE "OK".
329000         88  EC-STATUS-BAD-AGE   VALUE "EA".
330000         88  EC-STATUS-BAD-CREAT VALUE "EC".
331000         88  EC-STATUS-BAD-GENDR VALUE "EG".
332000     05  FILLER                  PIC X(3).
333000
334000 01  EGFR-CALC-RETURN-CD         PIC 9(4) COMP.
335000
336000 COPY ABENDREC.
337000** QSAM FILE
338000
339000 PROCEDURE DIVISION.
340000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
341000     PERFORM 100-MAINLINE THRU 100-EXIT
342000             UNTIL NO-MORE-PATIENTS.
343000     PERFORM 999-CLEANUP THRU 999-EXIT.
344000     MOVE +0 TO RETURN-CODE.
345000     GOBACK.
346000
346083****** JOB SETUP.  STAMPS THE REPORT HEADER WITH TODAY'S DATE, CLEARS
346166****** THE ACCUMULATORS AND THE STAGE-COUNT TABLE, FORCES A PAGE BREAK
346249****** ON THE FIRST DETAIL LINE WRITTEN (WS-LINES SET HIGH), OPENS THE
346332****** FOUR FILES AND PRIMES BOTH INPUT STREAMS - ONE RECORD AHEAD ON
346415****** PATASSES, ONE RECORD AHEAD ON GFRHIST - SO 100-MAINLINE AND
346498****** 200-LOAD-HISTORY CAN RUN A STRAIGHT READ-AHEAD LOOP WITHOUT A
346581****** SPECIAL FIRST-TIME CASE.  AN EMPTY PATASSES FILE IS TREATED AS
346664****** AN ABEND CONDITION - THIS JOB HAS NOTHING TO DO ON A NIGHT WITH
346747****** NO ASSESSMENT VISITS, AND THAT USUALLY MEANS THE FEED NEVER
346830****** ARRIVED RATHER THAN A GENUINELY QUIET CLINIC.
347000 000-HOUSEKEEPING.
348000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
349000     DISPLAY "******** BEGIN JOB GFRBATCH ********".
350000     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
351000     MOVE WS-CURRENT-MONTH TO HDR-MM.
352000     MOVE WS-CURRENT-DAY   TO HDR-DD.
353000     MOVE WS-CURRENT-YEAR  TO HDR-YY.
354000
355000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
356000                CNT-STAGE-TABLE.
357000     MOVE 999 TO WS-LINES.
357500****** WS-LINES IS DELIBERATELY SET HIGH SO 790-CHECK-PAGINATION
357600****** FORCES A PAGE BREAK (AND PRINTS THE FIRST HEADER) BEFORE THE
357700****** VERY FIRST DETAIL LINE IS WRITTEN.
358000     MOVE ZERO TO WS-PAGES.
359000
360000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
361000     PERFORM 900-READ-PATASSES THRU 900-EXIT.
362000     IF NO-MORE-PATIENTS
363000         MOVE "EMPTY PATIENT ASSESSMENT INPUT FILE" TO
364000              ABEND-REASON
365000         GO TO 1000-ABEND-RTN.
366000     PERFORM 920-READ-GFRHIST THRU 920-EXIT.
367000 000-EXIT.
368000     EXIT.
369000
369100****** ONE ITERATION PER PATIENT ASSESSMENT RECORD.  LOADS THAT
369200****** PATIENT'S PRIOR READINGS, RUNS THE FIELD EDITS, AND - ONLY IF
369300****** THE RECORD PASSED EDIT - COMPUTES THE GFR ESTIMATE, SCORES THE
369400****** TREND, ASSIGNS THE CKD STAGE AND PICKS THE RECOMMENDATION BAND.
369500****** A RECORD THAT FAILS EDIT STILL GETS WRITTEN TO ASSESRES, JUST
369600****** WITH THE NUMERIC FIELDS ZEROED AND THE CODED FIELDS BLANKED, SO
369700****** THE CLAIMS EXTRACT JOB SEES ONE OUTPUT ROW FOR EVERY INPUT ROW
369800****** AND THE ROW COUNTS TIE OUT.
370000 100-MAINLINE.
371000     MOVE "100-MAINLINE" TO PARA-NAME.
372000     PERFORM 200-LOAD-HISTORY THRU 200-EXIT.
373000     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
374000
374500****** THE FOUR GFR PARAGRAPHS ONLY RUN FOR A RECORD THAT PASSED
374600****** 300-FIELD-EDITS - A FAILING RECORD FALLS TO THE ELSE BELOW
374700****** AND STILL GETS A PRINTED AND WRITTEN RESULT, JUST BLANK.
375000     IF AR-STATUS-OK
376000         PERFORM 400-COMPUTE-GFR THRU 400-EXIT
377000         PERFORM 500-TREND-ANALYSIS THRU 500-EXIT                 081913DMV
378000         PERFORM 600-STAGE-INTERPRET THRU 600-EXIT
384000         PERFORM 650-RECOMMEND-SELECT THRU 650-EXIT
385000     ELSE
385200****** EDIT-FAILURE PATH - NUMERIC RESULT FIELDS GO TO ZERO AND
385400****** CODED/TEXT FIELDS GO TO SPACES SO NOTHING STALE FROM A
385600****** PRIOR RECORD LEAKS INTO THIS ONE'S OUTPUT ROW.
386000         MOVE ZERO TO AR-GFR-ESTIMATE, AR-ABS-CHANGE,
387000              AR-PCT-CHANGE
388000         MOVE SPACES TO AR-METHOD, AR-CONFIDENCE, AR-STAGE,
389000              AR-TREND, AR-LONGTERM, AR-RECOMMEND-CODE
390000     END-IF.
391000
391200****** RESULT RECORD AND REPORT LINE GO OUT REGARDLESS OF EDIT
391400****** OUTCOME, THEN THE READ-AHEAD ADVANCES TO THE NEXT PATIENT.
392000     PERFORM 700-WRITE-RESULT-REC THRU 700-EXIT.
393000     PERFORM 900-READ-PATASSES THRU 900-EXIT.
394000 100-EXIT.
395000     EXIT.
396000
396125****** BUILDS THE IN-MEMORY PRIOR-READING TABLE FOR THE CURRENT
396250****** PATIENT BEFORE ANY GFR MATH RUNS.  GFRHIST IS READ AHEAD ONE
396375****** RECORD AT 000-HOUSEKEEPING TIME AND STAYS ONE RECORD AHEAD OF
396500****** THIS PARAGRAPH THEREAFTER - WHEN THE HISTORY KEY RUNS PAST THE
396625****** CURRENT PATIENT-ID, THAT RECORD BELONGS TO THE NEXT PATIENT AND
396750****** 200-LOAD-HISTORY STOPS WITHOUT CONSUMING IT.
397000 200-LOAD-HISTORY.
398000     MOVE "200-LOAD-HISTORY" TO PARA-NAME.
399000     MOVE ZERO TO HIST-COUNT.
400000     PERFORM 210-MATCH-HISTORY THRU 210-EXIT
401000         UNTIL NO-MORE-HISTORY
402000            OR GH-PATIENT-ID > PA-PATIENT-ID.
403000 200-EXIT.
404000     EXIT.
405000
405125****** PULLS ONE PRIOR READING INTO THE HIST- TABLE IF ITS PATIENT-ID
405250****** MATCHES, THEN READS THE NEXT GFRHIST RECORD.  THE TABLE IS
405375****** CAPPED AT 10 ENTRIES (GFR-HISTORY-TABLE OCCURS 10) - A PATIENT
405500****** WITH AN 11TH PRIOR READING SIMPLY DOESN'T GET IT LOADED, SINCE
405625****** THE TREND LOGIC ONLY EVER LOOKS AT THE MOST RECENT READING AND
405750****** THE LAST THREE FOR THE LONG-TERM PATTERN CHECK.
406000 210-MATCH-HISTORY.
406100****** A NON-MATCHING KEY (HIGHER GFRHIST PATIENT-ID) FALLS THROUGH
406200****** THIS IF WITHOUT LOADING OR READING AGAIN - THE CALLER'S UNTIL
406300****** TEST IN 200-LOAD-HISTORY THEN STOPS THE PERFORM.
407000     IF GH-PATIENT-ID = PA-PATIENT-ID
407100****** THE 10-ROW TABLE IS ALREADY FULL IF THIS TESTS FALSE - ANY
407200****** READINGS BEYOND THE 10TH ARE SIMPLY SKIPPED, NOT AN ERROR.
408000         IF HIST-COUNT < 10
409000             ADD 1 TO HIST-COUNT
410000             MOVE GH-GFR-VALUE
411000                  TO HIST-GFR-VALUE(HIST-COUNT)
412000             MOVE GH-READING-DATE
413000                  TO HIST-READING-DATE(HIST-COUNT)
414000         END-IF
415000     END-IF.
415500****** ADVANCE THE READ-AHEAD REGARDLESS OF WHETHER THIS ROW MATCHED -
415600****** GFRHIST MUST STAY ONE RECORD AHEAD FOR THE NEXT CALL.
416000     PERFORM 920-READ-GFRHIST THRU 920-EXIT.
417000 210-EXIT.
418000     EXIT.
419000
419111****** VALIDATES THE INCOMING RECORD BEFORE ANY GFR ARITHMETIC TOUCHES
419222****** IT.  THE ONLY EDIT GFRBATCH ITSELF APPLIES IS THE AGE RANGE -
419333****** GENDER CODE RECOGNITION IS HANDLED TOLERANTLY BY 405-
419444****** NORMALIZE-GENDER (DEFAULTS TO MALE, NEVER REJECTS), AND
419555****** METHOD AVAILABILITY IS A ROUTING DECISION MADE BY 400-
419666****** COMPUTE-GFR, NOT A FIELD EDIT - A RECORD ALWAYS HAS ONE OF
419777****** THE TWO METHODS OPEN TO IT BY THE FEED'S OWN RECORD LAYOUT.
420000 300-FIELD-EDITS.
421000     MOVE "300-FIELD-EDITS" TO PARA-NAME.
422000     MOVE "OK" TO AR-STATUS.
423000****** AGE EDIT - THE PRINTED-ESTIMATE FORMULAS BELOW DO NOT
424000****** GUARD AGAINST AN OUT-OF-RANGE AGE THEMSELVES, SO THIS IS
424500****** THE ONLY PLACE A BOGUS AGE CAN BE CAUGHT BEFORE IT FEEDS
424600****** THE AGE-DECAY TERM IN METHOD 1 OR THE AGE-BANDED BASELINE
424700****** IN METHOD 2.
425000     IF PA-AGE = ZERO OR PA-AGE > 120
426000         MOVE "EA" TO AR-STATUS
427000         GO TO 300-EXIT.
428000 300-EXIT.
429000     EXIT.
430000
430111****** PICKS WHICHEVER ESTIMATION METHOD THE RECORD SUPPORTS AND
430222****** NORMALIZES THE GENDER CODE FIRST SO BOTH METHODS SEE A CLEAN
430333****** M/F VALUE REGARDLESS OF WHICH OF THE FIVE FEED CODES CAME IN.
430444****** CREATININE-BASED (METHOD 1) IS PREFERRED WHENEVER A USABLE LAB
430555****** RESULT IS PRESENT - IT'S THE HIGHER-CONFIDENCE ESTIMATE - AND
430666****** THE SYMPTOM-BASED METHOD (METHOD 2) ONLY RUNS WHEN THERE IS NO
430777****** CREATININE TO WORK WITH.
431000 400-COMPUTE-GFR.
432000     MOVE "400-COMPUTE-GFR" TO PARA-NAME.
433000     PERFORM 405-NORMALIZE-GENDER THRU 405-EXIT.
434000     IF PA-CREATININE-NOT-AVAIL
435000         PERFORM 420-SYMPTOM-METHOD THRU 420-EXIT
436000     ELSE
437000         PERFORM 410-CREATININE-METHOD THRU 410-EXIT.
438000 400-EXIT.
439000     EXIT.
440000
440111****** RS-240 - THE INTAKE FEED USES FIVE DIFFERENT GENDER CODES
440222****** (F, W, G, M, B) DEPENDING ON WHICH CLINIC INTAKE STATION KEYED
440333****** THE VISIT.  THIS PARAGRAPH COLLAPSES THEM ALL DOWN TO A SINGLE
440444****** M OR F SO THE TWO ESTIMATION METHODS DOWNSTREAM DON'T EACH HAVE
440555****** TO KNOW THE FULL CODE LIST.  AN UNRECOGNIZED CODE DEFAULTS TO
440666****** MALE RATHER THAN FAILING THE RECORD - SEE THE RS-240 CHANGE-LOG
440777****** ENTRY FOR WHY THAT WAS CHOSEN OVER REJECTING THE VISIT.
441000 405-NORMALIZE-GENDER.
442000****** RS-240 - TOLERANT NORMALIZATION, MATCHES GFRCALC - NEVER
443000****** REJECTS AN UNKNOWN CODE, DEFAULTS MALE.
444000     IF PA-FEMALE-CODE                                            051501TJH
445000         MOVE "F" TO PA-GENDER-NORMAL
446000     ELSE
447000         MOVE "M" TO PA-GENDER-NORMAL.
448000 405-EXIT.
449000     EXIT.
450000
450090****** CKD-EPI 2021 CREATININE-BASED ESTIMATE - THE RACE TERM THE
450180****** ORIGINAL FORMULA CARRIED WAS DROPPED CLINIC-WIDE SEVERAL YEARS
450270****** BACK, SO THIS PARAGRAPH ONLY EVER APPLIES THE SEX-SPECIFIC
450360****** KAPPA/ALPHA COEFFICIENTS AND THE AGE DECAY TERM.  RATIO, MIN-
450450****** RATIO AND MAX-RATIO ARE ALL CARRIED TO FOUR DECIMAL PLACES OR
450540****** BETTER SO THE MIN**ALPHA / MAX**ALPHA SPLIT DOESN'T LOSE
450630****** PRECISION BEFORE THE TWO ARE MULTIPLIED TOGETHER.  RESULT IS
450720****** CAPPED AT 120 AND FLOORED AT 15 THE SAME AS METHOD 2, SO A
450810****** FORMULA ARTIFACT NEVER PRINTS AS A CLINICALLY IMPOSSIBLE GFR.
451000 410-CREATININE-METHOD.
452000     MOVE "410-CREATININE-METHOD" TO PARA-NAME.
453000****** CKD-EPI 2021 FORM, NO RACE FACTOR - THIS IS THE FIELD-
454000****** ESTIMATE COEFFICIENT SET, NOT GFRCALC'S VALIDATED-LAB SET.
454100****** KAPPA (THE 0.7/0.9 DIVISOR) AND ALPHA BOTH DEPEND ON SEX -
454200****** FEMALE PATIENTS USE THE LOWER KAPPA SINCE THE EXPECTED
454300****** BASELINE CREATININE IS LOWER FOR THAT GROUP.
455000     IF PA-GENDER-NORMAL = "F"
456000         COMPUTE WS-M1-RATIO = PA-CREATININE / 0.7
456100****** RATIO AT OR BELOW 1 USES THE SMALLER-MAGNITUDE ALPHA -
456200****** ABOVE 1, THE STEEPER ALPHA TAKES OVER SO THE ESTIMATE
456300****** FALLS OFF FASTER AS CREATININE CLIMBS PAST BASELINE.
457000         IF PA-CREATININE NOT > 0.7
458000             MOVE -0.241 TO WS-M1-ALPHA
459000         ELSE
460000             MOVE -1.200 TO WS-M1-ALPHA
461000         END-IF
462000     ELSE
463000         COMPUTE WS-M1-RATIO = PA-CREATININE / 0.9
464000         IF PA-CREATININE NOT > 0.9
465000             MOVE -0.302 TO WS-M1-ALPHA
466000         ELSE
467000             MOVE -1.200 TO WS-M1-ALPHA
468000         END-IF
469000     END-IF.
470000
470100****** AGE DECAY - 0.9938 TO THE POWER OF AGE, SAME CONSTANT FOR
470200****** BOTH SEXES.  OLDER PATIENTS GET A SMALLER MULTIPLIER HERE.
471000     COMPUTE WS-M1-AGE-DECAY = 0.9938 ** PA-AGE.
472000
472100****** 142 IS THE CKD-EPI 2021 SCALING CONSTANT - DO NOT CHANGE
472200****** WITHOUT A FORMULA REVIEW, IT IS NOT A TUNABLE PARAMETER.
473000     COMPUTE WS-M1-RAW-GFR =
474000         142 * (WS-M1-RATIO ** WS-M1-ALPHA) * WS-M1-AGE-DECAY.
475000
475100****** UPPER CAP ONLY - A VERY LOW CREATININE CAN LEGITIMATELY
475200****** PRODUCE A RAW ESTIMATE WELL ABOVE 120, WHICH WE TRIM BACK
475300****** TO A CLINICALLY SENSIBLE CEILING BEFORE IT PRINTS.
476000     IF WS-M1-RAW-GFR > 120
477000         MOVE 120 TO WS-M1-RAW-GFR.
478000
479000     MOVE "CREATNIN" TO AR-METHOD.
480000     MOVE "HIGH    " TO AR-CONFIDENCE.
481000     COMPUTE AR-GFR-ESTIMATE ROUNDED = WS-M1-RAW-GFR.
482000
483000     PERFORM 415-VALIDATE-LAB-CALC THRU 415-EXIT.
484000 410-EXIT.
485000     EXIT.
486000
487000 415-VALIDATE-LAB-CALC.
488000****** RS-261 - DEFENSIVE CALL INTO GFRCALC FOR THE VALIDATED-LAB
489000****** FIGURE.  THE RESULT ITSELF IS NOT CARRIED INTO THE OUTPUT
490000****** FEED - THERE IS NO SECOND GFR FIELD FOR IT - ONLY THE
491000****** STATUS CODE IS USED, AS A SECOND INDEPENDENT EDIT PASS.
492000     MOVE "415-VALIDATE-LAB-CALC" TO PARA-NAME.
493000     MOVE PA-AGE TO EC-AGE.
494000     MOVE PA-GENDER TO EC-GENDER-CODE.
495000     MOVE PA-CREATININE TO EC-CREATININE.
496000     CALL "GFRCALC" USING EGFR-CALC-REC, EGFR-CALC-RETURN-CD.     092403TJH
497000     IF NOT EC-STATUS-OK
498000         MOVE EC-STATUS-CODE TO AR-STATUS.
499000 415-EXIT.
500000     EXIT.
501000
501100****** SYMPTOM-AND-VITALS ESTIMATE FOR VISITS WITH NO USABLE
501200****** CREATININE RESULT.  STARTS FROM AN AGE-BANDED BASELINE GFR AND
501300****** THEN MULTIPLIES IN FIVE SEPARATE FACTORS - GENDER, BMI BAND,
501400****** HYDRATION, BLOOD PRESSURE BAND, AND A COMBINED SYMPTOM SCORE -
501500****** EACH OF WHICH NUDGES THE BASELINE UP OR DOWN.  THIS IS A LOWER-
501600****** CONFIDENCE ESTIMATE THAN METHOD 1 (AR-CONFIDENCE IS ALWAYS SET
501700****** TO MODERATE, NEVER HIGH, FOR A RECORD THAT COMES THROUGH HERE)
501800****** SINCE IT HAS NO LAB VALUE BEHIND IT AT ALL.
502000 420-SYMPTOM-METHOD.
503000     MOVE "420-SYMPTOM-METHOD" TO PARA-NAME.
503500****** RS-358 - ROUNDED CARRIES THE FULL 4 DECIMAL PLACES
503600****** INTO THE BMI BAND TEST INSTEAD OF CHOPPING AT 2.
504000     COMPUTE WS-M2-HEIGHT-M ROUNDED = PA-HEIGHT-CM / 100.         082213DMV
505000     COMPUTE WS-M2-BMI ROUNDED =                                  082213DMV
506000         PA-WEIGHT-KG / (WS-M2-HEIGHT-M * WS-M2-HEIGHT-M).
507000
507600****** FEMALE PATIENTS GET A LOWER BASELINE MULTIPLIER HERE THE
507700****** SAME WAY METHOD 1 USES A LOWER KAPPA - SMALLER EXPECTED
507800****** MUSCLE MASS MEANS A LOWER EXPECTED FILTRATION BASELINE.
508000     IF PA-GENDER-NORMAL = "F"
509000         MOVE 0.85 TO WS-M2-GENDER-FACTOR
510000     ELSE
511000         MOVE 1.00 TO WS-M2-GENDER-FACTOR.
512000
512500****** FOUR BMI BANDS - UNDERWEIGHT, NORMAL, OVERWEIGHT, OBESE.
512600****** RS-359 TIGHTENED THE NORMAL/OVERWEIGHT BOUNDARY SO THE
512700****** GAP VALUES BETWEEN PUBLISHED BAND EDGES (24.9-25 AND
512800****** 29.9-30) FALL TO THE OBESE FACTOR, NOT THE LOWER ONES.
513000     IF WS-M2-BMI < 18.5
514000         MOVE 0.95 TO WS-M2-BMI-FACTOR
515000     ELSE
516000         IF WS-M2-BMI NOT > 24.9                                  081913DMV
517000             MOVE 1.00 TO WS-M2-BMI-FACTOR
518000         ELSE
519000             IF WS-M2-BMI NOT < 25.0 AND WS-M2-BMI NOT > 29.9     081913DMV
520000                 MOVE 0.97 TO WS-M2-BMI-FACTOR
521000             ELSE
522000                 MOVE 0.92 TO WS-M2-BMI-FACTOR.
523000
523500****** HYDRATION IS SCORED 00-99 ON THE INTAKE FORM - THE FACTOR
523600****** RANGES FROM 0.8 AT ZERO HYDRATION UP PAST 1.0 AS THE SCORE
523700****** CLIMBS, SINCE DEHYDRATION DEPRESSES THE READING.
524000     COMPUTE WS-M2-HYDRATION-FACTOR ROUNDED =
525000         0.8 + (0.04 * PA-HYDRATION).
526000
526500****** THREE BLOOD-PRESSURE BANDS KEYED OFF EITHER THE SYSTOLIC OR
526600****** DIASTOLIC READING, WHICHEVER TRIPS THE LOWER BAND FIRST.
527000     IF PA-SYSTOLIC-BP > 160 OR PA-DIASTOLIC-BP > 100
528000         MOVE 0.80 TO WS-M2-BP-FACTOR
529000     ELSE
530000         IF PA-SYSTOLIC-BP > 140 OR PA-DIASTOLIC-BP > 90
531000             MOVE 0.85 TO WS-M2-BP-FACTOR
532000         ELSE
533000             IF PA-SYSTOLIC-BP > 130 OR PA-DIASTOLIC-BP > 85
534000                 MOVE 0.92 TO WS-M2-BP-FACTOR
535000             ELSE
536000                 MOVE 1.00 TO WS-M2-BP-FACTOR.
537000
537500****** COMBINED SYMPTOM SCORE - STRESS AND FATIGUE WEIGHTED TWICE
537600****** AS HEAVILY AS REPORTED PAIN, EACH SCALED 0-10 ON THE INTAKE
537700****** FORM DOWN TO A 0-1 FRACTION BEFORE WEIGHTING.
538000     COMPUTE WS-M2-SYMPTOM-SCORE ROUNDED =
539000         (PA-STRESS / 10 * 0.4) + (PA-FATIGUE / 10 * 0.4)
540000          + (PA-PAIN / 10 * 0.2).
541000     COMPUTE WS-M2-SYMPTOM-FACTOR ROUNDED =
542000         1.0 - (WS-M2-SYMPTOM-SCORE * 0.15).
543000
543200****** AGE-BANDED BASELINE - EACH BRACKET HAS ITS OWN DECLINE
543400****** SLOPE PER YEAR, STEEPEST IN THE 40-49 BRACKET.
544000     IF PA-AGE < 30
545000         COMPUTE WS-M2-BASELINE ROUNDED = 120 - (PA-AGE * 0.08)
546000     ELSE
547000         IF PA-AGE < 40
548000             COMPUTE WS-M2-BASELINE ROUNDED =
549000                 116 - ((PA-AGE - 30) * 0.1)
550000         ELSE
551000             IF PA-AGE < 50
552000                 COMPUTE WS-M2-BASELINE ROUNDED =
553000                     115 - ((PA-AGE - 40) * 0.3)
554000             ELSE
555000                 IF PA-AGE < 60
556000                     COMPUTE WS-M2-BASELINE ROUNDED =
557000                         112 - ((PA-AGE - 50) * 0.5)
558000                 ELSE
559000                     IF PA-AGE < 70
560000                         COMPUTE WS-M2-BASELINE ROUNDED =
561000                             107 - ((PA-AGE - 60) * 0.75)
562000                     ELSE
563000                         COMPUTE WS-M2-BASELINE ROUNDED =
564000                             99.5 - ((PA-AGE - 70) * 0.9).
565000
565500****** THE BASELINE IS MULTIPLIED DOWN BY ALL FIVE FACTORS AT
565600****** ONCE - A PATIENT WHO TRIPS THE WORST BAND ON EVERY FACTOR
565700****** CAN GET A SIGNIFICANTLY DEPRESSED ESTIMATE, WHICH IS THE
565800****** INTENDED BEHAVIOR FOR A VISIT WITH NO CREATININE TO ANCHOR
565900****** THE NUMBER - THE MODEL LEANS ON VITALS AND SYMPTOMS MORE
565950****** HEAVILY WHEN EVERYTHING POINTS THE SAME DIRECTION.
566000     COMPUTE WS-M2-RAW-GFR =
567000         WS-M2-BASELINE * WS-M2-GENDER-FACTOR *
568000         WS-M2-BMI-FACTOR * WS-M2-HYDRATION-FACTOR *
569000         WS-M2-BP-FACTOR * WS-M2-SYMPTOM-FACTOR.
570000
570500****** SAME 120/15 CEILING AND FLOOR AS METHOD 1 - KEEPS A
570600****** PATHOLOGICAL COMBINATION OF FACTORS FROM PRINTING A
570700****** NUMBER OUTSIDE THE CLINICALLY PLAUSIBLE RANGE.
571000     IF WS-M2-RAW-GFR > 120
572000         MOVE 120 TO WS-M2-RAW-GFR.
573000     IF WS-M2-RAW-GFR < 15
574000         MOVE 15 TO WS-M2-RAW-GFR.
575000
576000     MOVE "SYMPTOM " TO AR-METHOD.
577000     MOVE "MODERATE" TO AR-CONFIDENCE.
578000     COMPUTE AR-GFR-ESTIMATE ROUNDED = WS-M2-RAW-GFR.
579000 420-EXIT.
580000     EXIT.
581000
581111****** COMPARES THIS VISIT'S ESTIMATE AGAINST THE PATIENT'S PRIOR
581222****** READING TABLE LOADED BY 200-LOAD-HISTORY.  SHORT-TERM TREND
581333****** (UP/DOWN/STABLE/INSUFF-DATA) ONLY NEEDS ONE PRIOR READING;
581444****** LONG-TERM PATTERN NEEDS THREE OR MORE AND IS LEFT UNKNOWN
581555****** OTHERWISE.  THE ABSOLUTE AND PERCENT CHANGE FIGURES PRINTED ON
581666****** THE RESULT FEED ARE BOTH DRIVEN OFF THE SAME MOST-RECENT-PRIOR
581777****** COMPARISON AS THE SHORT-TERM TREND CALL.
582000 500-TREND-ANALYSIS.
583000     MOVE "500-TREND-ANALYSIS" TO PARA-NAME.
584000****** A FIRST-TIME PATIENT WITH NO PRIOR READINGS IS THE NORMAL
585000****** CASE, NOT AN EDGE CASE - EVERY NEW PATIENT COMES THROUGH
586000****** HERE WITH HIST-COUNT ZERO ON THEIR FIRST VISIT.
587000     IF HIST-COUNT = 0
588000         MOVE "INSUFF-DATA " TO AR-TREND
589000         MOVE SPACES TO AR-LONGTERM
590000         MOVE ZERO TO AR-ABS-CHANGE, AR-PCT-CHANGE
591000         GO TO 500-EXIT.
592000
592500****** CHANGE FIGURES ARE ALWAYS AGAINST THE SINGLE MOST RECENT
592600****** PRIOR READING, HIST-GFR-VALUE(1) - NEVER AN AVERAGE OF
592700****** SEVERAL PRIOR VISITS.  ZERO GUARD ON THE PERCENT CHANGE
592800****** KEEPS A STALE OR UNLOADED PRIOR READING FROM DIVIDING BY
592900****** ZERO.
593000     COMPUTE AR-ABS-CHANGE ROUNDED =
594000         AR-GFR-ESTIMATE - HIST-GFR-VALUE(1).
595000
596000     IF HIST-GFR-VALUE(1) > 0
597000         COMPUTE AR-PCT-CHANGE ROUNDED =
598000             (AR-ABS-CHANGE / HIST-GFR-VALUE(1)) * 100
599000     ELSE
600000         MOVE ZERO TO AR-PCT-CHANGE.
601000
602000     PERFORM 510-SHORT-TERM-TREND THRU 510-EXIT.
603000     PERFORM 520-LONG-TERM-PATTERN THRU 520-EXIT.
604000 500-EXIT.
605000     EXIT.
606000
606111****** COMPARES THE CURRENT ESTIMATE TO HIST-GFR-VALUE(1), THE MOST
606222****** RECENT PRIOR READING - THE TABLE IS LOADED MOST-RECENT-FIRST BY
606333****** 210-MATCH-HISTORY SINCE GFRHIST ARRIVES IN DATE-DESCENDING
606444****** ORDER WITHIN PATIENT.  A CHANGE INSIDE THE STABLE BAND (SEE THE
606555****** TOLERANCE CONSTANT BELOW) IS REPORTED AS STABLE RATHER THAN AS
606666****** A TINY UP OR DOWN, SINCE DAY-TO-DAY LAB NOISE ALONE CAN MOVE
606777****** THE ESTIMATE THAT MUCH.
607000 510-SHORT-TERM-TREND.
608000     MOVE "510-SHORT-TERM-TREND" TO PARA-NAME.
609000****** AR-PCT-CHANGE-DIGS IS THE UNSIGNED TEST VIEW OVER THE
610000****** SIGN-SEPARATE FIELD - USED HERE AS THE ABSOLUTE VALUE.
611000     IF AR-PCT-CHANGE-DIGS < 5.0
612000         MOVE "STABLE      " TO AR-TREND
613000     ELSE
614000         IF AR-PCT-CHANGE < -10
615000             MOVE "SIG-DECLINE " TO AR-TREND
616000             ADD 1 TO CNT-SIG-DECLINE
617000         ELSE
618000             IF AR-PCT-CHANGE < 0
619000                 MOVE "POSS-DECLINE" TO AR-TREND
620000             ELSE
621000                 IF AR-PCT-CHANGE > 10
622000                     MOVE "SIG-IMPROVE " TO AR-TREND
623000                 ELSE
624000                     MOVE "POSS-IMPROVE" TO AR-TREND.
625000 510-EXIT.
626000     EXIT.
627000
627142****** CLASSIFIES THE DIRECTION OF THE LAST THREE READINGS AS A SET -
627284****** RS-303 ADDED THIS SO NEPHROLOGY COULD TELL A ONE-NIGHT BLIP
627426****** FROM A GENUINE MULTI-VISIT DECLINE WITHOUT PULLING THE FULL
627568****** CHART.  NEEDS HIST-COUNT OF 3 OR MORE; ANYTHING LESS LEAVES
627710****** AR-LONGTERM UNKNOWN RATHER THAN GUESSING OFF A PARTIAL SET.
628000 520-LONG-TERM-PATTERN.
629000     MOVE "520-LONG-TERM-PATTERN" TO PARA-NAME.
630000****** AVERAGE OF UP TO 3 MOST RECENT READINGS - CARRIED FOR
631000****** NEPHROLOGY'S OWN REFERENCE, NOT USED IN THE CLASSIFICATION
632000****** BELOW.
633000     IF HIST-COUNT > 3
634000         MOVE 3 TO WS-AVG-READINGS
635000     ELSE
636000         MOVE HIST-COUNT TO WS-AVG-READINGS.
637000     MOVE ZERO TO WS-AVG-RECENT-GFR.
638000     PERFORM 525-ACCUM-AVG THRU 525-EXIT
639000         VARYING HIST-IDX FROM 1 BY 1
640000         UNTIL HIST-IDX > WS-AVG-READINGS.
641000     IF WS-AVG-READINGS > 0
642000         COMPUTE WS-AVG-RECENT-GFR =
643000             WS-AVG-RECENT-GFR / WS-AVG-READINGS.
644000
645000     IF HIST-COUNT < 3
646000         MOVE "UNKNOWN     " TO AR-LONGTERM
647000         GO TO 520-EXIT.
648000
648500****** ALL THREE SWITCHES START "Y" AND 530-CHECK-LT-PAIR KNOCKS
648700****** THEM DOWN TO "N" ON THE FIRST PAIR THAT DISAGREES - INNOCENT
648900****** UNTIL PROVEN OTHERWISE, RATHER THAN BUILDING THE VERDICT UP.
649000     MOVE "Y" TO ALL-CONSISTENT-SW, ALL-DECLINING-SW,
650000                 ALL-IMPROVING-SW.
651000     PERFORM 530-CHECK-LT-PAIR THRU 530-EXIT
652000         VARYING HIST-IDX FROM 1 BY 1
653000         UNTIL HIST-IDX > HIST-COUNT - 1.
654000
655000     IF ALL-CONSISTENT
656000         MOVE "CONSISTENT  " TO AR-LONGTERM
657000     ELSE
658000         IF ALL-DECLINING
659000             MOVE "DECLINING   " TO AR-LONGTERM
660000         ELSE
661000             IF ALL-IMPROVING
662000                 MOVE "IMPROVING   " TO AR-LONGTERM
663000             ELSE
664000                 MOVE "FLUCTUATING " TO AR-LONGTERM.
665000 520-EXIT.
666000     EXIT.
667000
667250****** SMALL HELPER THAT FEEDS THE RUNNING AVERAGE 520-LONG-TERM-
667500****** PATTERN COMPARES EACH OF THE LAST THREE PRIOR READINGS AGAINST.
668000 525-ACCUM-AVG.
669000     ADD HIST-GFR-VALUE(HIST-IDX) TO WS-AVG-RECENT-GFR.
670000 525-EXIT.
671000     EXIT.
672000
672200****** ONE DIRECTIONAL COMPARISON BETWEEN TWO ADJACENT PRIOR READINGS -
672400****** CALLED THREE TIMES FROM 520-LONG-TERM-PATTERN TO BUILD THE
672600****** CONSISTENT-UP / CONSISTENT-DOWN / MIXED CLASSIFICATION.
673000 530-CHECK-LT-PAIR.
674000****** NEWER READING IS HIST-IDX, OLDER IS HIST-IDX + 1 - THE
675000****** TABLE IS LOADED MOST-RECENT FIRST.
676000     IF HIST-GFR-VALUE(HIST-IDX) >= HIST-GFR-VALUE(HIST-IDX + 1)
677000         COMPUTE WS-LT-DIFF =
678000             HIST-GFR-VALUE(HIST-IDX) -
679000             HIST-GFR-VALUE(HIST-IDX + 1)
680000     ELSE
681000         COMPUTE WS-LT-DIFF =
682000             HIST-GFR-VALUE(HIST-IDX + 1) -
683000             HIST-GFR-VALUE(HIST-IDX).
684000
685000     IF HIST-GFR-VALUE(HIST-IDX + 1) > 0
686000         COMPUTE WS-LT-RATIO =
687000             WS-LT-DIFF / HIST-GFR-VALUE(HIST-IDX + 1)
688000     ELSE
689000         MOVE 1 TO WS-LT-RATIO.
690000
690200****** 5 PERCENT IS THE SHOP'S TOLERANCE FOR "SAME READING" NOISE -
690400****** A SWING UNDER THAT IS NOT ENOUGH TO BREAK CONSISTENCY EVEN
690600****** IF THE RAW NUMBERS DRIFTED A HAIR IN ONE DIRECTION.
691000     IF WS-LT-RATIO NOT < 0.05
692000         MOVE "N" TO ALL-CONSISTENT-SW.
692200****** DECLINING MEANS EVERY ADJACENT PAIR FELL OR HELD - ONE
692400****** UPTICK ANYWHERE IN THE SET DISQUALIFIES THE WHOLE RUN.
693000     IF HIST-GFR-VALUE(HIST-IDX) NOT < HIST-GFR-VALUE(HIST-IDX+1)
694000         MOVE "N" TO ALL-DECLINING-SW.
694200****** MIRROR IMAGE OF THE ABOVE FOR THE IMPROVING CASE.
695000     IF HIST-GFR-VALUE(HIST-IDX) NOT > HIST-GFR-VALUE(HIST-IDX+1)
696000         MOVE "N" TO ALL-IMPROVING-SW.
697000 530-EXIT.
698000     EXIT.
699000
699142****** MAPS THE GFR ESTIMATE TO ITS CKD STAGE BAND (G1 THROUGH G5).
699284****** THE RUNNING PER-STAGE COUNT IN CNT-STAGE-TABLE FOR THE
699426****** NIGHTLY SUMMARY IS BUMPED LATER BY 760-ACCUM-TOTALS, NOT
699568****** HERE.  STAGE-LABEL-TBL (A REDEFINES OF A LITERAL) SUPPLIES
699710****** THE PRINTABLE STAGE NAME FOR 740-WRITE-DETAIL-LINE WITHOUT
699850****** A SEPARATE LOOKUP TABLE TO MAINTAIN.
700000 600-STAGE-INTERPRET.
701000     MOVE "600-STAGE-INTERPRET" TO PARA-NAME.
701500****** STANDARD SIX-BAND CKD STAGING - NOTE G3 SPLITS INTO G3A/
701600****** G3B, THE ONLY ONE OF THE SIX BANDS THAT DOES.  CNT-STAGE-
701700****** TABLE IS BUMPED BY 960-WRITE-STAGE-LINE'S CALLER, NOT HERE.
701800****** NORMAL OR MILDLY REDUCED FUNCTION - NO KIDNEY DISEASE BY THIS
701900****** FIGURE ALONE.
702000     IF AR-GFR-ESTIMATE >= 90
703000         MOVE "G1 " TO AR-STAGE
704000     ELSE
704200****** MILD-TO-MODERATE REDUCTION.
705000         IF AR-GFR-ESTIMATE >= 60
706000             MOVE "G2 " TO AR-STAGE
707000         ELSE
707200****** MODERATE, UPPER HALF - STILL OFTEN ASYMPTOMATIC.
708000             IF AR-GFR-ESTIMATE >= 45
709000                 MOVE "G3A" TO AR-STAGE
710000             ELSE
710200****** MODERATE, LOWER HALF - NEPHROLOGY REFERRAL TERRITORY.
711000                 IF AR-GFR-ESTIMATE >= 30
712000                     MOVE "G3B" TO AR-STAGE
713000                 ELSE
713200****** SEVERE REDUCTION.
714000                     IF AR-GFR-ESTIMATE >= 15
715000                         MOVE "G4 " TO AR-STAGE
716000                     ELSE
716200****** KIDNEY FAILURE BAND - BELOW 15.
717000                         MOVE "G5 " TO AR-STAGE.
718000 600-EXIT.
719000     EXIT.
720000
720142****** PICKS THE RECOMMENDATION BAND THAT GOES OUT ON THE RESULT FEED
720284****** FOR THE CLAIMS EXTRACT AND PATIENT LETTER JOBS DOWNSTREAM.
720426****** EVERY BAND CARRIES THE SAME DISCLAIMER TEXT APPENDED BY THE
720568****** CLAIMS EXTRACT, NOT BY THIS PROGRAM - GFRBATCH ONLY EVER SETS
720710****** THE CODE, NEVER THE DISCLAIMER WORDING ITSELF.
721000 650-RECOMMEND-SELECT.
722000     MOVE "650-RECOMMEND-SELECT" TO PARA-NAME.
722500****** FOUR RECOMMENDATION BANDS, COARSER THAN THE SIX STAGE
722600****** BANDS ABOVE - R1/R2 SPLIT WHERE G1/G2 DO, BUT R2 COVERS
722700****** BOTH G3A AND G3B SINCE THE CLINICAL ACTION AT THAT POINT
722800****** IS THE SAME REGARDLESS OF WHICH HALF OF STAGE 3 IT IS.
722900****** ROUTINE FOLLOW-UP ONLY.
723000     IF AR-GFR-ESTIMATE >= 60
724000         MOVE "R1" TO AR-RECOMMEND-CODE
725000     ELSE
725200****** COVERS BOTH HALVES OF STAGE 3 - SEE BANNER ABOVE.
726000         IF AR-GFR-ESTIMATE >= 30
727000             MOVE "R2" TO AR-RECOMMEND-CODE
728000         ELSE
728200****** NEPHROLOGY REFERRAL IF NOT ALREADY UNDER CARE.
729000             IF AR-GFR-ESTIMATE >= 15
730000                 MOVE "R3" TO AR-RECOMMEND-CODE
731000             ELSE
731200****** URGENT - DIALYSIS/TRANSPLANT WORKUP BAND.
732000                 MOVE "R4" TO AR-RECOMMEND-CODE.
733000 650-EXIT.
734000     EXIT.
735000
735166****** WRITES ONE ASSESSMENT-RESULT-RECORD PER INPUT RECORD AND THEN
735332****** ROLLS THE SAME FIGURES INTO THE NIGHTLY REPORT - A PAGE BREAK
735498****** FIRST IF THIS WOULD BE THE FIRST DETAIL LINE ON A NEW PAGE,
735664****** THEN THE DETAIL LINE ITSELF, THEN THE RUNNING TOTALS.
736000 700-WRITE-RESULT-REC.
737000     MOVE "700-WRITE-RESULT-REC" TO PARA-NAME.
738000     WRITE ASSESSMENT-RESULT-RECORD.
739000     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
740000     PERFORM 760-ACCUM-TOTALS THRU 760-EXIT.
741000 700-EXIT.
742000     EXIT.
743000
743200****** FORCES TO THE TOP OF A NEW REPORT PAGE AND RE-PRINTS BOTH THE
743400****** PAGE HEADER AND THE COLUMN HEADER - RS-340 TIGHTENED THE 55-
743600****** LINE THRESHOLD THAT TRIGGERS THIS, SEE 790-CHECK-PAGINATION.
744000 710-PAGE-BREAK.
745000     MOVE "710-PAGE-BREAK" TO PARA-NAME.
746000     PERFORM 720-WRITE-PAGE-HDR THRU 720-EXIT.
747000     PERFORM 730-WRITE-COLM-HDR THRU 730-EXIT.
748000 710-EXIT.
749000     EXIT.
750000
750250****** TOP-OF-PAGE HEADER - RUN DATE, PAGE NUMBER, AND THE FIXED
750500****** TITLE LINE IDENTIFYING THIS AS THE NEPHROLOGY NIGHTLY SUMMARY.
751000 720-WRITE-PAGE-HDR.
752000     MOVE "720-WRITE-PAGE-HDR" TO PARA-NAME.
753000     ADD 1 TO WS-PAGES.
754000     MOVE WS-PAGES TO PAGE-NBR-O.
755000     WRITE RPT-REC FROM WS-HDR-REC
756000         AFTER ADVANCING NEXT-PAGE.
757000     WRITE RPT-REC FROM WS-BLANK-LINE
758000         AFTER ADVANCING 1.
759000     MOVE ZERO TO WS-LINES.
760000 720-EXIT.
761000     EXIT.
762000
762250****** COLUMN HEADER LINE PRINTED UNDERNEATH THE PAGE HEADER ON EVERY
762500****** NEW PAGE, DIRECTLY ABOVE THE FIRST DETAIL LINE.
763000 730-WRITE-COLM-HDR.
764000     MOVE "730-WRITE-COLM-HDR" TO PARA-NAME.
765000     WRITE RPT-REC FROM WS-COLM-HDR-REC
766000         AFTER ADVANCING 1.
767000     WRITE RPT-REC FROM WS-BLANK-LINE
768000         AFTER ADVANCING 1.
769000     ADD 2 TO WS-LINES.
770000 730-EXIT.
771000     EXIT.
772000
772142****** ONE PRINTED LINE PER PATIENT ASSESSMENT - PATIENT-ID, METHOD,
772284****** GFR ESTIMATE, STAGE, TREND AND RECOMMENDATION CODE, IN THE SAME
772426****** COLUMN ORDER AS THE COLUMN HEADER ABOVE.  A RECORD THAT FAILED
772568****** EDIT STILL PRINTS A DETAIL LINE, WITH THE NUMERIC AND CODED
772710****** COLUMNS BLANK, SO THE REPORT LINE COUNT MATCHES THE INPUT FILE.
773000 740-WRITE-DETAIL-LINE.
774000     MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.
775000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
776000
776500****** THE ASTERISK DISCLAIMER MARK PRINTS ONLY FOR SYMPTOM-METHOD
776600****** ROWS - A READER OF THE PRINTED SUMMARY CAN TELL AT A GLANCE
776700****** WHICH VISITS HAD NO LAB VALUE BEHIND THE ESTIMATE.
777000     MOVE PA-PATIENT-ID TO DTL-PATIENT-ID-O.
778000     MOVE PA-AGE TO DTL-AGE-O.
779000     MOVE AR-METHOD TO DTL-METHOD-O.
780000     IF AR-METHOD-SYMPTOM
781000         MOVE "*" TO DTL-DISCLAIM-O
782000     ELSE
783000         MOVE SPACE TO DTL-DISCLAIM-O.
784000     MOVE AR-GFR-ESTIMATE TO DTL-GFR-O.
785000     MOVE AR-STAGE TO DTL-STAGE-O.
786000     MOVE AR-TREND TO DTL-TREND-O.
786500****** PERCENT-CHANGE COLUMN IS BLANKED, NOT ZERO-FILLED, WHEN THERE
786600****** IS NO PRIOR READING TO COMPARE AGAINST - A PRINTED ZERO WOULD
786700****** READ AS "NO CHANGE" RATHER THAN "NOTHING TO COMPARE".
787000     IF AR-STATUS-OK AND HIST-COUNT > 0
788000         MOVE AR-PCT-CHANGE TO DTL-PCT-CHG-O
789000     ELSE
790000         MOVE SPACES TO DTL-PCT-CHG-O.
791000     MOVE AR-RECOMMEND-CODE TO DTL-RECOMMEND-O.
792000
793000     WRITE RPT-REC FROM WS-DETAIL-REC
794000         AFTER ADVANCING 1.
795000     ADD 1 TO WS-LINES.
796000 740-EXIT.
797000     EXIT.
798000
798142****** ROLLS THIS VISIT'S FIGURES INTO THE REPORT'S RUNNING TOTALS -
798284****** VISIT COUNT, GFR SUM FOR THE AVERAGE LINE AT THE END OF THE
798426****** REPORT, AND THE PER-STAGE COUNTS PRINTED BY 960-WRITE-STAGE-
798568****** LINE.  A FAILED-EDIT RECORD BUMPS THE VISIT COUNT BUT NOT THE
798710****** GFR SUM OR ANY STAGE COUNT - THERE'S NO ESTIMATE TO ROLL IN.
799000 760-ACCUM-TOTALS.
800000     MOVE "760-ACCUM-TOTALS" TO PARA-NAME.
801000     ADD 1 TO RECORDS-WRITTEN.
802000     IF NOT AR-STATUS-OK
803000         ADD 1 TO RECORDS-REJECTED
804000         GO TO 760-EXIT.
805000
805500****** METHOD-MIX COUNTS FEED THE TOTALS BLOCK SO NEPHROLOGY CAN
805600****** SEE HOW MANY VISITS HAD TO FALL BACK TO THE LOWER-
805700****** CONFIDENCE SYMPTOM ESTIMATE FOR WANT OF A LAB RESULT.
806000     IF AR-METHOD-CREATININE
807000         ADD 1 TO CNT-METHOD-CREAT
808000     ELSE
809000         ADD 1 TO CNT-METHOD-SYMPTOM.
810000     ADD AR-GFR-ESTIMATE TO SUM-GFR.
811000
811500****** STAGE-LABEL-TBL DOUBLES AS BOTH THE PRINTABLE-NAME LOOKUP
811600****** (SEE 960-WRITE-STAGE-LINE) AND THE SEARCH KEY HERE - AN
811700****** UNMATCHED STAGE CODE JUST FALLS THROUGH AT-END WITHOUT
811800****** BUMPING ANY COUNTER, WHICH SHOULD NEVER HAPPEN SINCE
811900****** 600-STAGE-INTERPRET ONLY EVER SETS ONE OF THE SIX CODES.
812000     SET STAGE-IDX TO 1.
813000     SEARCH STAGE-LABEL-TBL
814000
815000     AT END
816000         CONTINUE
817000
818000     WHEN STAGE-LABEL-TBL(STAGE-IDX) = AR-STAGE
819000         ADD 1 TO CNT-STAGE-VALUE(STAGE-IDX)
820000
821000     END-SEARCH.
822000 760-EXIT.
823000     EXIT.
824000
824166****** RS-340 - TESTS WS-LINES AGAINST THE 55-DETAIL-LINE THRESHOLD
824332****** AND TRIGGERS 710-PAGE-BREAK WHEN IT'S REACHED.  WS-LINES STARTS
824498****** AT 999 AT JOB START SO THE VERY FIRST DETAIL LINE ALWAYS FORCES
824664****** A PAGE BREAK WITHOUT A SEPARATE FIRST-TIME SWITCH.
825000 790-CHECK-PAGINATION.
826000     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
827000     IF WS-LINES > 55
828000         PERFORM 710-PAGE-BREAK THRU 710-EXIT.
829000 790-EXIT.
830000     EXIT.
831000
831166****** OPENS ALL FOUR FILES FOR THE RUN - TWO INPUT, ONE OUTPUT FEED,
831332****** ONE PRINTED REPORT.  FILE STATUS IS NOT CHECKED HERE - A BAD
831498****** OPEN SURFACES AS A READ OR WRITE FAILURE FARTHER DOWN, WHICH
831664****** ROUTES TO 1000-ABEND-RTN THE SAME AS ANY OTHER I/O ERROR.
832000 800-OPEN-FILES.
833000     MOVE "800-OPEN-FILES" TO PARA-NAME.
834000     OPEN INPUT PATASSES, GFRHIST.
835000     OPEN OUTPUT ASSESRES, SUMRPT, SYSOUT.
836000 800-EXIT.
837000     EXIT.
838000
838166****** CLOSES ALL FOUR FILES AT END OF JOB - CALLED FROM BOTH THE
838332****** NORMAL END-OF-JOB PATH (999-CLEANUP) AND THE ABEND PATH
838498****** (1000-ABEND-RTN) SO A BAD RUN STILL LEAVES THE DATASETS CLOSED
838664****** CLEANLY FOR THE OPERATOR TO RE-RUN THE STEP.
839000 850-CLOSE-FILES.
840000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
841000     CLOSE PATASSES, GFRHIST, ASSESRES, SUMRPT, SYSOUT.
842000 850-EXIT.
843000     EXIT.
844000
844200****** READ-AHEAD FOR THE ASSESSMENT FEED - KEEPS PATASSES ONE RECORD
844400****** AHEAD OF 100-MAINLINE SO END OF FILE CAN BE TESTED BEFORE THE
844600****** LAST RECORD IS EVER PROCESSED A SECOND TIME.
845000 900-READ-PATASSES.
846000     READ PATASSES
847000         AT END MOVE "N" TO MORE-PATASSES-SW
848000         GO TO 900-EXIT
849000     END-READ.
850000     ADD 1 TO RECORDS-READ.
851000 900-EXIT.
852000     EXIT.
853000
853200****** READ-AHEAD FOR THE PRIOR-READING FEED - SAME READ-AHEAD
853400****** DISCIPLINE AS 900-READ-PATASSES, KEEPING GFRHIST ONE RECORD
853600****** AHEAD OF 210-MATCH-HISTORY.
854000 920-READ-GFRHIST.
855000     READ GFRHIST
856000         AT END MOVE "N" TO MORE-GFRHIST-SW
857000         GO TO 920-EXIT
858000     END-READ.
859000 920-EXIT.
860000     EXIT.
861000
861142****** END-OF-REPORT TOTALS BLOCK - VISIT COUNT, AVERAGE GFR ACROSS
861284****** ALL SUCCESSFULLY ESTIMATED VISITS, AND THE PER-STAGE BREAKDOWN
861426****** FROM CNT-STAGE-TABLE.  A RUN WITH ZERO SUCCESSFUL ESTIMATES
861568****** STILL PRINTS THE BLOCK, WITH THE AVERAGE LINE SUPPRESSED RATHER
861710****** THAN DIVIDING BY ZERO.
862000 950-WRITE-TOTALS.
862500****** FORCES A FRESH PAGE SO THE TOTALS BLOCK NEVER SPLITS ACROSS
862600****** A PAGE BREAK IN THE MIDDLE - NEPHROLOGY WANTS THE WHOLE
862700****** BLOCK READABLE ON ONE SHEET.
863000     MOVE "950-WRITE-TOTALS" TO PARA-NAME.
864000     PERFORM 710-PAGE-BREAK THRU 710-EXIT.
865000
865500****** THREE READ/WRITE/REJECT COUNTS, THEN THE METHOD-MIX COUNTS
865600****** ACCUMULATED BY 760-ACCUM-TOTALS, ONE LABEL/VALUE PAIR PER
865700****** PRINTED LINE.
866000     MOVE "PATIENT ASSESSMENT RECORDS READ" TO TOT-LABEL-O.
867000     MOVE RECORDS-READ TO TOT-VALUE-O.
868000     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 2.
869000
870000     MOVE "ASSESSMENT RESULT RECORDS WRITTEN" TO TOT-LABEL-O.
871000     MOVE RECORDS-WRITTEN TO TOT-VALUE-O.
872000     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
873000
874000     MOVE "RECORDS REJECTED ON FIELD EDITS" TO TOT-LABEL-O.
875000     MOVE RECORDS-REJECTED TO TOT-VALUE-O.
876000     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
877000
878000     MOVE "RECORDS USING CREATININE-BASED METHOD" TO TOT-LABEL-O.
879000     MOVE CNT-METHOD-CREAT TO TOT-VALUE-O.
880000     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 2.
881000
882000     MOVE "RECORDS USING SYMPTOM-AND-VITAL METHOD" TO
883000          TOT-LABEL-O.
884000     MOVE CNT-METHOD-SYMPTOM TO TOT-VALUE-O.
885000     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
886000
886500****** ONE LINE PER CKD STAGE, G1 THROUGH G5 PLUS THE G3A/G3B
886600****** SPLIT - SIX LINES IN ALL, DRIVEN OFF CNT-STAGE-TABLE.
887000     SET STAGE-IDX TO 1.
888000     PERFORM 960-WRITE-STAGE-LINE THRU 960-EXIT
889000         VARYING STAGE-IDX FROM 1 BY 1 UNTIL STAGE-IDX > 6.
890000
890500****** AVERAGE IS OVER SUCCESSFULLY-ESTIMATED VISITS ONLY -
890600****** REJECTED RECORDS CONTRIBUTED NOTHING TO SUM-GFR, SO THEY
890700****** MUST ALSO BE BACKED OUT OF THE DIVISOR OR THE AVERAGE
890800****** WOULD BE UNDERSTATED.  ZERO GUARD COVERS A RUN WHERE
890900****** EVERY SINGLE RECORD FAILED EDIT.
891000     IF RECORDS-WRITTEN - RECORDS-REJECTED > 0
892000         COMPUTE WS-AVG-GFR ROUNDED =
893000             SUM-GFR / (RECORDS-WRITTEN - RECORDS-REJECTED)
894000     ELSE
895000         MOVE ZERO TO WS-AVG-GFR.
896000     MOVE WS-AVG-GFR TO TOT-AVG-GFR-O.
897000     WRITE RPT-REC FROM WS-TOTALS-AVG-LINE AFTER ADVANCING 2.
898000
898500****** LAST LINE ON THE TOTALS BLOCK - HOW MANY VISITS TRIPPED THE
898600****** SIG-DECLINE SHORT-TERM TREND, SET BY 510-SHORT-TERM-TREND.
898700****** NEPHROLOGY USES THIS COUNT TO GAUGE HOW MANY FOLLOW-UP
898800****** CALLS TO EXPECT THE NEXT MORNING.
899000     MOVE "SIG-DECLINE TRENDS FLAGGED FOR FOLLOW-UP" TO
900000          TOT-LABEL-O.
901000     MOVE CNT-SIG-DECLINE TO TOT-VALUE-O.
902000     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
903000 950-EXIT.
904000     EXIT.
905000
905166****** PRINTS ONE LINE PER CKD STAGE IN THE STAGE-COUNT BREAKDOWN,
905332****** PULLING THE PRINTABLE STAGE NAME OUT OF STAGE-LABEL-TBL RATHER
905498****** THAN CARRYING A SECOND COPY OF THE STAGE NAMES IN THIS
905664****** PARAGRAPH.
906000 960-WRITE-STAGE-LINE.
907000     MOVE "STAGE DISTRIBUTION - " TO TOT-LABEL-O.
908000     MOVE STAGE-LABEL-TBL(STAGE-IDX) TO
909000          TOT-LABEL-O(22:3).
910000     MOVE CNT-STAGE-VALUE(STAGE-IDX) TO TOT-VALUE-O.
911000     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
912000 960-EXIT.
913000     EXIT.
914000
914200****** NORMAL END-OF-JOB PATH - WRITES THE TOTALS BLOCK, CLOSES THE
914400****** FILES, AND DISPLAYS THE END-OF-JOB MESSAGE OPERATIONS WATCHES
914600****** FOR ON THE CONSOLE.
915000 999-CLEANUP.
916000     MOVE "999-CLEANUP" TO PARA-NAME.
917000     PERFORM 950-WRITE-TOTALS THRU 950-EXIT.
918000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
919000
919200****** RUN-CONTROL COUNTS ECHOED TO THE CONSOLE FOR OPERATIONS - THE
919400****** SAME THREE FIGURES ALSO APPEAR ON THE PRINTED TOTALS LINE.
920000     DISPLAY "** PATIENT ASSESSMENT RECORDS READ **".
921000     DISPLAY RECORDS-READ.
922000     DISPLAY "** ASSESSMENT RESULT RECORDS WRITTEN **".
923000     DISPLAY RECORDS-WRITTEN.
924000     DISPLAY "** RECORDS REJECTED **".
925000     DISPLAY RECORDS-REJECTED.
926000
927000     DISPLAY "******** NORMAL END OF JOB GFRBATCH ********".
928000 999-EXIT.
929000     EXIT.
930000
930142****** ABNORMAL END PATH - CLOSES WHATEVER FILES ARE OPEN, DISPLAYS
930284****** THE ABEND-REASON TEXT TO SYSOUT FOR THE OPERATOR, AND FORCES A
930426****** NON-ZERO RETURN CODE SO THE JOB STREAM STOPS RATHER THAN LETTING
930568****** THE CLAIMS EXTRACT JOB RUN AGAINST A PARTIAL OR MISSING RESULT
930710****** FEED.
931000 1000-ABEND-RTN.
931200****** WHATEVER CALLER GOT US HERE IS EXPECTED TO HAVE MOVED TEXT
931400****** TO ABEND-REASON BEFORE THE GO TO - THIS PARAGRAPH ITSELF
931600****** DOES NOT SET IT.
932000     WRITE SYSOUT-REC FROM ABEND-REC.
933000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
934000     DISPLAY "*** ABNORMAL END OF JOB - GFRBATCH ***" UPON
935000          CONSOLE.
935500****** DELIBERATE DIVIDE-BY-ZERO - THE SHOP'S STANDARD WAY OF
935600****** FORCING A NON-ZERO CONDITION CODE WITHOUT A COMPILER-SPECIFIC
935700****** STOP RUN EXTENSION.
936000     DIVIDE ZERO-VAL INTO ONE-VAL.
