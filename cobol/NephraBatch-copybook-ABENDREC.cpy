000100******************************************************************
000200* COPYBOOK: ABENDREC                                             *
000300* SHOP-STANDARD ABEND MESSAGE LAYOUT AND FORCED-ABEND SWITCHES.  *
000400* COPY THIS INTO ANY BATCH PROGRAM THAT FORCES A U-ABEND ON A    *
000500* FATAL CONDITION RATHER THAN SILENTLY MOVING ON.                *
000600******************************************************************
000700 01  PARA-NAME                   PIC X(20) VALUE SPACES.
000800 01  ABEND-REC.
000900     05  ABEND-REASON            PIC X(60) VALUE SPACES.
001000     05  FILLER                  PIC X(2) VALUE SPACES.
001100     05  FILLER                  PIC X(9) VALUE "ACTUAL: ".
001200     05  ACTUAL-VAL              PIC 9(9) VALUE ZERO.
001300     05  FILLER                  PIC X(2) VALUE SPACES.
001400     05  FILLER                  PIC X(11) VALUE "EXPECTED: ".
001500     05  EXPECTED-VAL            PIC 9(9) VALUE ZERO.
001600****** PADS RECORD OUT TO THE SYSOUT PRINT LENGTH
001700     05  FILLER                  PIC X(17) VALUE SPACES.
001800 77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
001900 77  ONE-VAL                     PIC 9(1) VALUE 1.
