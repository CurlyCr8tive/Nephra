000100******************************************************************
000200* RECORD LAYOUT COPYBOOK: GFRHISRC                               *
000300* DESCRIBES: GFR-HISTORY-RECORD (PRIOR READING FEED)             *
000400* MAINTAINED BY: RENAL SERVICES PROGRAMMING                      *
000500******************************************************************
000600* ONE RECORD PER PRIOR GFR READING FOR A PATIENT.  FIXED        *
000700* LENGTH 24.  FILE IS SORTED PATIENT-ID ASCENDING, THEN          *
000800* READING-DATE DESCENDING SO THE MOST RECENT READING FOR A       *
000900* PATIENT IS THE FIRST ONE GFRBATCH SEES FOR THAT PATIENT.       *
001000******************************************************************
001100 01  GFR-HISTORY-RECORD.
001200     05  GH-PATIENT-ID           PIC X(8).
001300     05  GH-READING-DATE         PIC X(8).
001400     05  GH-READING-DATE-R REDEFINES GH-READING-DATE.
001500         10  GH-READING-YY       PIC 9(4).
001600         10  GH-READING-MM       PIC 9(2).
001700         10  GH-READING-DD       PIC 9(2).
001800     05  GH-GFR-VALUE            PIC 9(3)V9.
001900****** PADS RECORD OUT TO THE STATED 24-BYTE FEED LENGTH
002000     05  FILLER                  PIC X(4).
