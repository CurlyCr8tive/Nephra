000100******************************************************************
000200* RECORD LAYOUT COPYBOOK: GFRRESRC                               *
000300* DESCRIBES: ASSESSMENT-RESULT-RECORD (GFRBATCH OUTPUT FEED)     *
000400* MAINTAINED BY: RENAL SERVICES PROGRAMMING                      *
000500******************************************************************
000600* ONE RECORD PER ASSESSMENT PROCESSED, WRITE ORDER = INPUT       *
000700* ORDER.  FIXED LENGTH 132.  PICKED UP BY THE CLAIMS EXTRACT     *
000800* JOB THAT RUNS BEHIND GFRBATCH IN THE NIGHTLY STREAM.           *
000900******************************************************************
001000 01  ASSESSMENT-RESULT-RECORD.
001100     05  AR-PATIENT-ID           PIC X(8).
001200     05  AR-GFR-ESTIMATE         PIC 9(3)V9.
001300     05  AR-METHOD               PIC X(8).
001400         88  AR-METHOD-CREATININE VALUE "CREATNIN".
001500         88  AR-METHOD-SYMPTOM    VALUE "SYMPTOM ".
001600     05  AR-CONFIDENCE           PIC X(8).
001700         88  AR-CONFID-HIGH       VALUE "HIGH    ".
001800         88  AR-CONFID-MODERATE   VALUE "MODERATE".
001900     05  AR-STAGE                PIC X(3).
002000         88  AR-STAGE-G1          VALUE "G1 ".
002100         88  AR-STAGE-G2          VALUE "G2 ".
002200         88  AR-STAGE-G3A         VALUE "G3A".
002300         88  AR-STAGE-G3B         VALUE "G3B".
002400         88  AR-STAGE-G4          VALUE "G4 ".
002500         88  AR-STAGE-G5          VALUE "G5 ".
002600     05  AR-TREND                PIC X(12).
002700     05  AR-ABS-CHANGE           PIC S9(3)V9 SIGN IS LEADING
002800                                  SEPARATE CHARACTER.
002900     05  AR-ABS-CHANGE-R REDEFINES AR-ABS-CHANGE.
003000****** UNSIGNED TEST VIEW FOR THE REPORT'S BLANK-WHEN-ZERO EDIT
003100         10  AR-ABS-CHANGE-SIGN  PIC X(1).
003200         10  AR-ABS-CHANGE-DIGS  PIC 9(3)V9.
003300     05  AR-PCT-CHANGE           PIC S9(3)V9 SIGN IS LEADING
003400                                  SEPARATE CHARACTER.
003500     05  AR-PCT-CHANGE-R REDEFINES AR-PCT-CHANGE.
003600         10  AR-PCT-CHANGE-SIGN  PIC X(1).
003700         10  AR-PCT-CHANGE-DIGS  PIC 9(3)V9.
003800     05  AR-LONGTERM             PIC X(12).
003900     05  AR-RECOMMEND-CODE       PIC X(2).
004000         88  AR-RECOMMEND-R1     VALUE "R1".
004100         88  AR-RECOMMEND-R2     VALUE "R2".
004200         88  AR-RECOMMEND-R3     VALUE "R3".
004300         88  AR-RECOMMEND-R4     VALUE "R4".
004400     05  AR-STATUS               PIC X(2).
004500         88  AR-STATUS-OK        VALUE "OK".
004600         88  AR-STATUS-BAD-AGE   VALUE "EA".
004700         88  AR-STATUS-BAD-CREAT VALUE "EC".
004800         88  AR-STATUS-BAD-GENDR VALUE "EG".
004900****** PADS RECORD OUT TO THE STATED 132-BYTE OUTPUT LENGTH
005000     05  FILLER                  PIC X(63).
