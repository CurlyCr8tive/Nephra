001000 IDENTIFICATION DIVISION.
002000******************************************************************
003000 PROGRAM-ID.  GFRCALC.
004000 AUTHOR. R D PRZYBYLSKI.
005000 INSTALLATION. RENAL SERVICES PROGRAMMING.
006000 DATE-WRITTEN. 03/14/91.
007000 DATE-COMPILED. 03/14/91.
008000 SECURITY. NON-CONFIDENTIAL.
009000******************************************************************
009100*REMARKS.
009200*
009300*          VALIDATED EGFR SUBROUTINE - CALLED BY GFRBATCH (AND ANY
009400*          OTHER NIGHTLY OR ON-LINE PROGRAM THAT NEEDS A SECOND,
009500*          INDEPENDENT EGFR FIGURE BEHIND A LAB-ORDERED CREATININE
009600*          RESULT) TO RUN THE FULL CKD-EPI 2021 FORMULA AND RETURN
009700*          A STATUS CODE.
009800*
009900*          THIS ROUTINE DOES NOT OPEN OR READ ANY FILES OF ITS OWN -
010000*          ALL INPUT ARRIVES ON THE LINKAGE RECORD AND ALL OUTPUT
010100*          (THE RESULT FIGURE AND THE STATUS CODE) IS RETURNED THE
010200*          SAME WAY.  THE CALLING PROGRAM OWNS EVERY FILE STATUS.
010300*
010400******************************************************************
011000*                 C H A N G E   L O G                            *
012000******************************************************************
013000* 031491 RDP 0000  ORIGINAL VERSION - VALIDATED EGFR CALC FOR     *
014000*                  LAB-ORDERED CREATININE RESULTS, CKD-EPI        *
015000*                  1999 COEFFICIENTS PER NEPHROLOGY REQUEST.      *
016000* 071793 RDP RS-114 ADDED SEX-FACTOR SPLIT, PRIOR VERSION USED    *
017000*                  ONE FLAT FACTOR FOR BOTH GENDERS - WRONG.      *
018000* 042296 KLW RS-188 AGE UPPER EDIT TIGHTENED TO 120, WAS 150 -    *
019000*                  PEDS NEPHROLOGY DOES NOT USE THIS ROUTINE.     *
020000* 112298 KLW Y2K   YEAR-2000 REMEDIATION - NO 2-DIGIT YEAR        *
021000*                  FIELDS IN THIS PROGRAM, REVIEWED AND SIGNED    *
022000*                  OFF CLEAN BY THE Y2K PROJECT OFFICE.           *
023000* 051501 TJH RS-240 TOLERANT GENDER NORMALIZATION ADDED - W/G     *
024000*                  TREATED AS FEMALE, B TREATED AS MALE, ANY      *
025000*                  UNRECOGNIZED CODE DEFAULTS MALE RATHER THAN    *
026000*                  ABENDING THE CALLING BATCH.                    *
027000* 092403 TJH RS-261 REMOVED OLD GFR CAP OF 125 - VALIDATED LAB    *
028000*                  FIGURE IS NOT CAPPED PER NEPHROLOGY SIGN-OFF.  *
028100* 082213 DMV RS-359 REVIEWED ALONGSIDE THE NIGHTLY BATCH'S WS-M2- *
028200*                  FIELD WIDENING - THIS ROUTINE ALREADY CARRIED   *
028300*                  EVERY INTERMEDIATE FACTOR TO 4+ DECIMAL PLACES, *
028400*                  NO CHANGE NEEDED HERE.                          *
029000******************************************************************
029500
030000 ENVIRONMENT DIVISION.
030500****** NO FILE-CONTROL ENTRIES - THIS PROGRAM IS CALLED, NOT RUN AS
030600****** A JOB STEP, AND HAS NO QSAM FILES OF ITS OWN.
031000 CONFIGURATION SECTION.
032000 SOURCE-COMPUTER. IBM-390.
033000 OBJECT-COMPUTER. IBM-390.
034000 SPECIAL-NAMES.
034500****** RS-240'S FIVE TOLERATED GENDER CODES, TESTED AS A CLASS
034600****** CONDITION IN 200-NORMALIZE-GENDER BELOW.
035000     CLASS VALID-GENDER-CLASS IS "F" "M" "W" "G" "B".
036000
037000 DATA DIVISION.
038000 FILE SECTION.
038500****** NO FD ENTRIES - SEE THE ENVIRONMENT DIVISION REMARK ABOVE.
039000
040000 WORKING-STORAGE SECTION.
040500****** INTERMEDIATE FACTORS FOR THE CKD-EPI 2021 COMPUTATION BELOW.
040600****** EVERY FIELD HERE IS CARRIED TO AT LEAST 3-4 DECIMAL PLACES
040700****** SO THE MIN**ALPHA / MAX**ALPHA SPLIT IN 300-COMPUTE-EGFR
040800****** DOESN'T LOSE PRECISION BEFORE THE TWO TERMS ARE MULTIPLIED.
041000 01  MISC-FIELDS.
041500****** SEX-DEPENDENT MULTIPLIER APPLIED AT THE END OF THE FORMULA -
041600****** SEPARATE FROM WS-COEFF-K/WS-COEFF-ALPHA, WHICH DRIVE THE
041700****** RATIO TERM ITSELF.
042000     05  WS-GENDER-FACTOR        PIC 9V999 COMP-3.
042500****** KAPPA - THE CREATININE DIVISOR, SEX-DEPENDENT.
043000     05  WS-COEFF-K              PIC 9V999 COMP-3.
043500****** ALPHA - THE EXPONENT APPLIED TO THE SMALLER OF THE TWO
043600****** RATIO TERMS, SEX-DEPENDENT. SEE 200-NORMALIZE-GENDER.
044000     05  WS-COEFF-ALPHA          PIC S9V999 COMP-3.
044500****** SECOND SEX-DEPENDENT MULTIPLIER, DISTINCT FROM WS-GENDER-
044600****** FACTOR - CKD-EPI 2021 APPLIES BOTH TERMS SEPARATELY.
045000     05  WS-SEX-FACTOR           PIC 9V999 COMP-3.
045500****** RAW CREATININE-OVER-KAPPA RATIO BEFORE THE MIN/MAX SPLIT.
046000     05  WS-SCR-OVER-K           PIC 9(3)V9999 COMP-3.
046500****** THE SMALLER OF (SCR/K, 1) - RAISED TO THE SEX-SPECIFIC
046600****** ALPHA BELOW.
047000     05  WS-MIN-RATIO            PIC 9(3)V9999 COMP-3.
047500****** THE LARGER OF (SCR/K, 1) - ALWAYS RAISED TO THE FIXED
047600****** -1.200 EXPONENT REGARDLESS OF SEX.
048000     05  WS-MAX-RATIO            PIC 9(3)V9999 COMP-3.
048500****** 0.9938 TO THE POWER OF AGE - SAME CONSTANT AS THE NIGHTLY
048600****** BATCH'S FIELD-ESTIMATE FORMULA, CARRIED TO 6 DECIMALS.
049000     05  WS-AGE-DECAY            PIC 9(3)V999999 COMP-3.
049500****** UNROUNDED RESULT OF THE FULL CKD-EPI EXPRESSION BEFORE IT
049600****** IS ROUNDED DOWN INTO EC-EGFR-RESULT.
050000     05  WS-RAW-EGFR             PIC 9(5)V9999 COMP-3.
051000* REDEFINES - SCRATCH VIEW USED ONLY WHILE ROUNDING THE RESULT
052000     05  WS-RAW-EGFR-R REDEFINES WS-RAW-EGFR
053000                                 PIC 9(5)V9999.
054000     05  FILLER                  PIC X(4) VALUE SPACES.
055000
056000 LINKAGE SECTION.
056500****** PARAMETER RECORD - MUST MATCH THE CALLING PROGRAM'S COPY OF
056600****** THIS LAYOUT BYTE FOR BYTE.  THE CALLER MOVES EC-AGE,
056700****** EC-GENDER-CODE AND EC-CREATININE IN; THIS ROUTINE RETURNS
056800****** EC-EGFR-RESULT AND EC-STATUS-CODE.
057000 01  EGFR-CALC-REC.
058000     05  EC-AGE                  PIC 9(3).
059000     05  EC-GENDER-CODE           PIC X(1).
060000     05  EC-CREATININE            PIC 9(2)V99.
060500****** SET BY 300-COMPUTE-EGFR ON A SUCCESSFUL CALL ONLY - LEFT AT
060600****** ITS INCOMING ZERO IF EITHER EDIT IN 100-VALIDATE-INPUT
060700****** FAILS.
061000     05  EC-EGFR-RESULT           PIC 9(3)V99.
062000     05  EC-EGFR-RESULT-R REDEFINES EC-EGFR-RESULT.
063000****** WHOLE/FRACTION SPLIT - USED BY THE CALLING BATCH'S PRINT
064000         10  EC-EGFR-WHOLE       PIC 9(3).
065000         10  EC-EGFR-FRAC        PIC 99.
065500****** OK UNLESS ONE OF THE TWO EDITS IN 100-VALIDATE-INPUT
065600****** FAILED - SET ONCE AND NEVER RESET BY THE CALLING PROGRAM.
066000     05  EC-STATUS-CODE           PIC X(2).
067000         88  EC-STATUS-OK        VALUE "OK".
068000         88  EC-STATUS-BAD-AGE   VALUE "EA".
069000         88  EC-STATUS-BAD-CREAT VALUE "EC".
070000         88  EC-STATUS-BAD-GENDR VALUE "EG".
071000     05  FILLER                   PIC X(3).
072000
073000 01  EGFR-CALC-REC-AUDIT REDEFINES EGFR-CALC-REC.
074000****** FLAT VIEW FOR THE NIGHTLY CALC-AUDIT TRAIL DUMP
075000     05  AUDIT-RAW-BYTES          PIC X(15).
076000
076500****** RETURN COMPLETION CODE - ZERO ON EVERY CALL TODAY, CARRIED
076600****** SEPARATELY FROM EC-STATUS-CODE SO A FUTURE HARD FAILURE
076700****** (VS. A SIMPLE BAD-INPUT EDIT) HAS SOMEWHERE TO REPORT A
076800****** NON-ZERO VALUE WITHOUT CHANGING THE LINKAGE LAYOUT.
077000 01  RETURN-CD                   PIC 9(4) COMP.
078000
079000 PROCEDURE DIVISION USING EGFR-CALC-REC, RETURN-CD.
079500****** ENTRY POINT - CLEARS THE RETURN FIELDS, RUNS THE TWO INPUT
079600****** EDITS, AND ONLY PROCEEDS TO THE FORMULA ITSELF IF BOTH
079700****** PASS.  A RECORD THAT FAILS EITHER EDIT GOES BACK TO THE
079800****** CALLER WITH EC-EGFR-RESULT STILL ZERO AND EC-STATUS-CODE
079900****** CARRYING WHICHEVER EDIT FAILED.
080000 000-MAINLINE.
081000     MOVE ZERO TO RETURN-CD
082000     MOVE ZERO TO EC-EGFR-RESULT
083000     MOVE "OK" TO EC-STATUS-CODE
084000
085000     PERFORM 100-VALIDATE-INPUT THRU 100-EXIT
086000
087000     IF EC-STATUS-OK
088000         PERFORM 200-NORMALIZE-GENDER THRU 200-EXIT
089000         PERFORM 300-COMPUTE-EGFR THRU 300-EXIT
090000     END-IF
091000
092000     GOBACK.
093000
093500****** TWO EDITS ONLY - AGE RANGE AND A NON-ZERO CREATININE.  THERE
093600****** IS NO GENDER EDIT HERE BECAUSE 200-NORMALIZE-GENDER NEVER
093700****** REJECTS A CODE - SEE RS-240 BELOW.  EITHER FAILURE SKIPS
093800****** STRAIGHT TO 100-EXIT WITHOUT TESTING THE OTHER.
094000 100-VALIDATE-INPUT.
095000* RS-188 - PEDS NEPHROLOGY HAS ITS OWN ROUTINE, AGE CAPPED AT 120
095500****** ZERO AGE IS TREATED AS MISSING, NOT A NEWBORN - THE FEED
095600****** NEVER CARRIES A GENUINE ZERO FOR THIS POPULATION.
096000     IF EC-AGE = ZERO OR EC-AGE > 120                             042296KLW
097000         MOVE "EA" TO EC-STATUS-CODE
098000         GO TO 100-EXIT
099000     END-IF
100000
100500****** A ZERO CREATININE WOULD DIVIDE BY ZERO ONCE THE RATIO IS
100600****** FORMED IN 300-COMPUTE-EGFR, SO IT IS CAUGHT HERE INSTEAD.
101000     IF EC-CREATININE = ZERO
102000         MOVE "EC" TO EC-STATUS-CODE
103000         GO TO 100-EXIT
104000     END-IF.
105000
106000 100-EXIT.
107000     EXIT.
108000
108500****** COLLAPSES THE FIVE TOLERATED GENDER CODES DOWN TO THE TWO
108600****** COEFFICIENT SETS THE FORMULA ACTUALLY NEEDS - FEMALE-CODED
108700****** VISITS (F/W/G) GET THE LOWER KAPPA AND SHALLOWER ALPHA,
108800****** EVERYTHING ELSE (INCLUDING ANY CODE NOT IN THE CLASS
108900****** CONDITION) FALLS THROUGH TO THE MALE COEFFICIENT SET.
109000 200-NORMALIZE-GENDER.
110000* RS-240 - TOLERANT NORMALIZATION, NEVER REJECTS AN UNKNOWN CODE.
111000* EG IS RESERVED FOR A BLANK-GENDER EDIT UNDER STRICT MODE, WHICH
112000* THIS ROUTINE DOES NOT RUN - UNRECOGNIZED CODES DEFAULT MALE.
112500****** W AND G ARE CLINIC-SPECIFIC INTAKE CODES FOR FEMALE THAT
112600****** PREDATE THIS ROUTINE - SEE THE RS-240 CHANGE-LOG ENTRY.
113000     IF EC-GENDER-CODE = "F" OR EC-GENDER-CODE = "W"              051501TJH
114000                             OR EC-GENDER-CODE = "G"
114500****** FEMALE COEFFICIENT SET - LOWER KAPPA (EXPECTED BASELINE
114600****** CREATININE), SHALLOWER ALPHA BELOW 1, STEEPER SEX FACTOR.
115000         MOVE 0.850 TO WS-GENDER-FACTOR
116000         MOVE 0.700 TO WS-COEFF-K
117000         MOVE -0.241 TO WS-COEFF-ALPHA
118000         MOVE 1.012 TO WS-SEX-FACTOR
119000     ELSE
119500****** MALE COEFFICIENT SET - ALSO THE DEFAULT FOR ANY CODE THIS
119600****** ROUTINE DOESN'T RECOGNIZE.
120000         MOVE 1.000 TO WS-GENDER-FACTOR
121000         MOVE 0.900 TO WS-COEFF-K
122000         MOVE -0.302 TO WS-COEFF-ALPHA
123000         MOVE 1.000 TO WS-SEX-FACTOR
124000     END-IF.
125000
126000 200-EXIT.
127000     EXIT.
128000
128500****** THE VALIDATED CKD-EPI 2021 EGFR FIGURE ITSELF.  UNLIKE THE
128600****** NIGHTLY BATCH'S FIELD-ESTIMATE FORMULA, THIS RESULT IS NOT
128700****** CAPPED OR FLOORED - RS-261 REMOVED THE OLD 125 CEILING PER
128800****** NEPHROLOGY SIGN-OFF, SINCE A VALIDATED LAB FIGURE OUTSIDE
128900****** THE USUAL RANGE IS CLINICALLY MEANINGFUL, NOT A FORMULA
128950****** ARTIFACT TO BE TRIMMED BACK.
129000 300-COMPUTE-EGFR.
130000* CKD-EPI 2021 FORM, NO RACE FACTOR, VALIDATED-LAB VARIANT -
131000* THIS IS NOT THE SAME COEFFICIENT SET AS THE FIELD-ESTIMATE
132000* ROUTINE IN THE NIGHTLY BATCH - DO NOT MERGE THE TWO.
132500****** SCR-OVER-K IS THE RAW CREATININE/KAPPA RATIO BEFORE THE
132600****** MIN/MAX SPLIT BELOW DECIDES WHICH TERM GETS WHICH EXPONENT.
133000     COMPUTE WS-SCR-OVER-K =
134000         EC-CREATININE / WS-COEFF-K
135000
135500****** WHICHEVER OF (RATIO, 1) IS SMALLER GETS THE SEX-SPECIFIC
135600****** ALPHA; THE LARGER ALWAYS GETS THE FIXED -1.200 EXPONENT
135700****** BELOW - THIS IS THE CKD-EPI "MIN/MAX" FORM OF THE FORMULA.
136000     IF WS-SCR-OVER-K < 1
137000         MOVE WS-SCR-OVER-K TO WS-MIN-RATIO
138000         MOVE 1 TO WS-MAX-RATIO
139000     ELSE
140000         MOVE 1 TO WS-MIN-RATIO
141000         MOVE WS-SCR-OVER-K TO WS-MAX-RATIO
142000     END-IF
143000
143500****** AGE DECAY TERM - IDENTICAL CONSTANT TO THE NIGHTLY BATCH'S
143600****** METHOD 1, SINCE BOTH IMPLEMENT THE SAME PUBLISHED FORMULA.
144000     COMPUTE WS-AGE-DECAY = 0.9938 ** EC-AGE
145000
145500****** 142 IS THE CKD-EPI 2021 SCALING CONSTANT, NOT A TUNABLE
145600****** PARAMETER - DO NOT CHANGE WITHOUT A FORMULA REVIEW.  ALL
145700****** FIVE TERMS ARE MULTIPLIED TOGETHER IN ONE COMPUTE SO NO
145800****** INTERMEDIATE ROUNDING HAPPENS BEFORE THE FINAL RESULT.
146000     COMPUTE WS-RAW-EGFR =
147000         142 * (WS-MIN-RATIO ** WS-COEFF-ALPHA)
148000             * (WS-MAX-RATIO ** -1.200)
149000             * WS-AGE-DECAY
150000             * WS-SEX-FACTOR
151000
151500****** ROUNDED TO 2 DECIMAL PLACES ONLY AT THIS LAST STEP, INTO THE
151600****** LINKAGE FIELD THE CALLING PROGRAM ACTUALLY SEES - EVERY
151700****** FIELD UP TO HERE KEPT 4+ DECIMALS OF PRECISION.
152000     COMPUTE EC-EGFR-RESULT ROUNDED = WS-RAW-EGFR-R.
153000
154000 300-EXIT.
155000     EXIT.
