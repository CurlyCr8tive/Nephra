000100******************************************************************
000200* RECORD LAYOUT COPYBOOK: GFRPATRC                               *
000300* DESCRIBES: PATIENT-ASSESSMENT-RECORD (NEPHRA INTAKE FEED)      *
000400* MAINTAINED BY: RENAL SERVICES PROGRAMMING                      *
000500******************************************************************
000600* ONE RECORD PER PATIENT ASSESSMENT VISIT.  FIXED LENGTH 72.     *
000700* RECORDS ARRIVE IN PATIENT-ID ASCENDING SEQUENCE FROM THE       *
000800* NEPHROLOGY CLINIC INTAKE SYSTEM - DO NOT RE-SORT UPSTREAM OF   *
000900* GFRBATCH, THE HISTORY MATCH DEPENDS ON THE ORDER.              *
001000******************************************************************
001100 01  PATIENT-ASSESSMENT-RECORD.
001200     05  PA-PATIENT-ID           PIC X(8).
001300     05  PA-AGE                  PIC 9(3).
001400     05  PA-GENDER               PIC X(1).
001500         88  PA-FEMALE-CODE      VALUES ARE "F", "W", "G".
001600         88  PA-MALE-CODE        VALUES ARE "M", "B".
001700         88  PA-GENDER-KNOWN
001800             VALUES ARE "F", "W", "G", "M", "B".
001900     05  PA-GENDER-R REDEFINES PA-GENDER.
002000****** NORMALIZED VIEW - LOADED BY GFRBATCH, NOT BY THE FEED
002100         10  PA-GENDER-NORMAL    PIC X(1).
002200     05  PA-WEIGHT-KG            PIC 9(3)V9.
002300     05  PA-HEIGHT-CM            PIC 9(3)V9.
002400     05  PA-HYDRATION            PIC 9(2).
002500     05  PA-SYSTOLIC-BP          PIC 9(3).
002600     05  PA-DIASTOLIC-BP         PIC 9(3).
002700     05  PA-STRESS               PIC 9(2).
002800     05  PA-FATIGUE              PIC 9(2).
002900     05  PA-PAIN                 PIC 9(2).
003000     05  PA-CREATININE           PIC 9(2)V99.
003100         88  PA-CREATININE-NOT-AVAIL VALUE ZERO.
003200     05  PA-ASSESS-DATE          PIC X(8).
003300     05  PA-ASSESS-DATE-R REDEFINES PA-ASSESS-DATE.
003400         10  PA-ASSESS-YY        PIC 9(4).
003500         10  PA-ASSESS-MM        PIC 9(2).
003600         10  PA-ASSESS-DD        PIC 9(2).
003700****** PADS RECORD OUT TO THE STATED 72-BYTE FEED LENGTH
003800     05  FILLER                  PIC X(26).
